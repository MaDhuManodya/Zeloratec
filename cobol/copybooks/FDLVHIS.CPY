000100*    FD FOR LEAVE HISTORY FILE - OUTPUT.
000200 FD  LV-HISTORY-FILE.
000300     COPY "WSLVHIS.CPY".
