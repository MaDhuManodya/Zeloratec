000100*****************************************************
000200*                                                   *
000300* RECORD DEFINITION FOR LEAVE TRANSACTION FILE      *
000400*     ONE TRANSACTION PER LINE, ARRIVAL ORDER       *
000500*****************************************************
000600* FILE SIZE 59 BYTES - NO FILLER, MATCHES THE FIELD TABLE EXACTLY.
000700*
000800* 14/05/86 VBC - CREATED FOR LV000 LEAVE SYSTEM.                  WSLVTRN
000900* 19/08/93 VBC - TXN-LEAVE-TYPE WIDENED TO X(12) TO               WSLVTRN
001000*                CARRY 'MATERNITY' AND 'ALL'.
001100* 09/08/26 VBC - DROPPED THE SPARE 3-BYTE FILLER - AUDIT FLAGGED  WSLVTRN
001200*                THE TRANSACTION LAYOUT AS THE ONE RECORD PADDED
001300*                BEYOND ITS QUOTED FILE SIZE WITH NO RESERVED
001400*                FIELD EVER PLANNED FOR IT.
001500*
001600 01  LV-TRANSACTION-RECORD.
001700     03  TXN-EMP-NAME          PIC X(20).
001800*                                  NAME AS ENTERED, MATCHED
001900*                                  CASE-INSENSITIVELY TO MASTER.
002000     03  TXN-INTENT            PIC X(12).
002100*                                  CHECK-BAL / REQUEST / CANCEL /
002200*                                  HISTORY.
002300     03  TXN-LEAVE-TYPE        PIC X(12).
002400*                                  SICK / ANNUAL / MATERNITY / ALL.
002500     03  TXN-DAYS              PIC 9(3)V99.
002600*                                  DAYS REQUESTED - REQUEST ONLY.
002700     03  TXN-START-DATE        PIC X(10).
002800*                                  ANY ACCEPTED FORMAT, OR 'TODAY'.
002900*                                  NO FILLER - THE FIVE FIELDS ABOVE
003000*                                  ACCOUNT FOR THE WHOLE 59-BYTE
003100*                                  RECORD, SAME AS THE PRINT LINE IN
003200*                                  WSLVRPT.CPY.
003300*
