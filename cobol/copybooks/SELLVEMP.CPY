000100*    SELECT CLAUSE FOR LEAVE EMPLOYEE MASTER - INPUT.
000200     SELECT LV-EMPLOYEE-FILE
000300         ASSIGN TO EMPMAST
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-EMPMAST-STATUS.
