000100*****************************************************
000200*                                                   *
000300* RECORD DEFINITION FOR LEAVE EMPLOYEE MASTER       *
000400*           FILE                                    *
000500*     USES EMP-NAME AS KEY (NO EMPLOYEE NUMBER       *
000600*        SERIES SET UP FOR THIS STAND-ALONE FILE)    *
000700*****************************************************
000800* FILE SIZE 35 BYTES PADDED TO 41 BY FILLER.
000900*
001000* 14/05/86 VBC - CREATED FOR LV000 LEAVE SYSTEM.                  WSLVEMP
001100* 02/03/91 VBC - ADDED MATERNITY BALANCE FIELD PER                WSLVEMP
001200*                PERSONNEL DEPT REQUEST, ANNUAL BAL
001300*                RENAMED FROM EMP-HOLIDAY-BAL.
001400*
001500 01  LV-EMPLOYEE-RECORD.
001600     03  EMP-NAME              PIC X(20).
001700*                                  EMPLOYEE NAME - UNIQUE KEY
001800*                                  LEFT JUSTIFIED, SPACE PADDED.
001900     03  EMP-SICK-BAL          PIC S9(3)V99.
002000*                                  SICK LEAVE BALANCE IN DAYS.
002100     03  EMP-ANNUAL-BAL        PIC S9(3)V99.
002200*                                  ANNUAL LEAVE BALANCE IN DAYS.
002300     03  EMP-MATERNITY-BAL     PIC S9(3)V99.
002400*                                  MATERNITY LEAVE BALANCE IN DAYS.
002500     03  FILLER                PIC X(6).
002600*                                  RESERVED FOR FUTURE EXPANSION.
002700*
