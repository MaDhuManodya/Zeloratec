000100*    FD FOR LEAVE RESULTS REPORT - OUTPUT.
000200 FD  LV-RESULTS-FILE.
000300     COPY "WSLVRPT.CPY".
