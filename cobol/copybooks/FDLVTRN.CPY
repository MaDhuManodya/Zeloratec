000100*    FD FOR LEAVE TRANSACTION FILE - INPUT.
000200 FD  LV-TRANSACTION-FILE.
000300     COPY "WSLVTRN.CPY".
