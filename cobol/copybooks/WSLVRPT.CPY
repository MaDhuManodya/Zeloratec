000100*****************************************************
000200*                                                   *
000300* PRINT LINE FOR LEAVE MANAGEMENT BATCH RESULTS     *
000400*     REPORT - 132 COLUMN PRINT FILE                *
000500*****************************************************
000600* LINE SIZE 132 BYTES.
000700*
000800* 14/05/86 VBC - CREATED FOR LV000 LEAVE SYSTEM.                  WSLVRPT
000900*
001000 01  LV-PRINT-LINE.
001100     03  PL-CARRIAGE-CTL       PIC X.
001200*                                  SPACE = SINGLE, '1' = NEW PAGE.
001300     03  PL-TEXT               PIC X(131).
001400*                                  REPORT LINE TEXT - ECHO, OUTCOME
001500*                                  MESSAGE OR TOTALS LINE.
001600*
