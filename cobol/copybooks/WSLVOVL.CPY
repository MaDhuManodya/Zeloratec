000100*****************************************************
000200*                                                   *
000300*  SHARED PARAMETER BLOCK FOR LV910 OVERLAP CHECK   *
000400*     CALLED FROM LV000, DECLARED HERE IN WS IN     *
000500*     LV000 AND IN LINKAGE IN LV910                  *
000600*****************************************************
000700*
000800* 16/05/86 VBC - CREATED.                                         WSLVOVL
000900* 11/02/97 VBC - HIST TABLE ENLARGED FROM 25 TO 50                WSLVOVL
001000*                ENTRIES - LONG-SERVICE STAFF WERE
001100*                OVERFLOWING IT.
001200*
001300 01  LV-OVERLAP-PARMS.
001400     03  LVO-NEW-START         PIC X(10).
001500*                                  PROPOSED START DATE, CCYY-MM-DD.
001600     03  LVO-NEW-DAYS          PIC 9(3)V99.
001700*                                  PROPOSED DURATION IN DAYS.
001800     03  LVO-HIST-COUNT        PIC 9(3) COMP.
001900*                                  NUMBER OF ENTRIES LOADED BELOW.
002000     03  LVO-OVERLAP-FLAG      PIC X.
002100         88  LVO-OVERLAP-FOUND     VALUE "Y".
002200         88  LVO-NO-OVERLAP        VALUE "N".
002300     03  LVO-HIST-TABLE.
002400         05  LVO-HIST-ENTRY OCCURS 50 TIMES
002500                            INDEXED BY LVO-IDX.
002600             07  LVO-H-STATUS      PIC X(9).
002700             07  LVO-H-START       PIC X(10).
002800             07  LVO-H-DAYS        PIC 9(3)V99.
002900             07  FILLER            PIC X(03).
003000     03  FILLER                    PIC X(05).
003100*
