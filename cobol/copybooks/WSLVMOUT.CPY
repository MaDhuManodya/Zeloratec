000100*****************************************************
000200*                                                   *
000300* RECORD DEFINITION FOR LEAVE EMPLOYEE MASTER       *
000400*        FILE - REWRITTEN COPY AT END OF RUN        *
000500*     SAME LAYOUT AS WSLVEMP.CPY - KEPT SEPARATE    *
000600*     SO THE TWO FD'S DO NOT SHARE A RECORD NAME     *
000700*****************************************************
000800* FILE SIZE 35 BYTES PADDED TO 41 BY FILLER.
000900*
001000* 14/05/86 VBC - CREATED FOR LV000 LEAVE SYSTEM.                  WSLVMOUT
001100*
001200 01  LV-MASTER-OUT-RECORD.
001300     03  MO-EMP-NAME           PIC X(20).
001400     03  MO-EMP-SICK-BAL       PIC S9(3)V99.
001500     03  MO-EMP-ANNUAL-BAL     PIC S9(3)V99.
001600     03  MO-EMP-MATERNITY-BAL  PIC S9(3)V99.
001700     03  FILLER                PIC X(6).
001800*
