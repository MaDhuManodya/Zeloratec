000100*****************************************************
000200*                                                   *
000300*  SHARED PARAMETER BLOCK FOR LV900 DATE VALIDATOR  *
000400*     CALLED FROM LV000, DECLARED HERE IN WS IN     *
000500*     LV000 AND IN LINKAGE IN LV900 SO BOTH SIDES    *
000600*     AGREE ON THE LAYOUT                            *
000700*****************************************************
000800*
000900* 16/05/86 VBC - CREATED AS A STANDARD CALLED-UTILITY PARAMETER    WSLVDAT
001000*                BLOCK, SAME SHAPE AS THE OTHER ACAS COMMON
001100*                ROUTINES.
001200*
001300 01  LV-DATE-PARMS.
001400     03  LVD-TODAY-DATE        PIC X(10).
001500*                                  RUN'S PROCESSING DATE, CCYY-MM-DD,
001600*                                  SUPPLIED BY THE CALLER SO THIS
001700*                                  MODULE NEEDS NO SYSTEM DATE CALL.
001800     03  LVD-DATE-IN           PIC X(10).
001900*                                  DATE STRING TO BE VALIDATED.
002000     03  LVD-DATE-OUT          PIC X(10).
002100*                                  NORMALISED CCYY-MM-DD ON RETURN.
002200     03  LVD-DATE-VALID        PIC X.
002300         88  LVD-VALID-DATE        VALUE "Y".
002400         88  LVD-INVALID-DATE      VALUE "N".
002500     03  FILLER                PIC X(05).
002600*
