000100*    FD FOR REWRITTEN LEAVE MASTER - OUTPUT.
000200 FD  LV-MASTER-OUT-FILE.
000300     COPY "WSLVMOUT.CPY".
