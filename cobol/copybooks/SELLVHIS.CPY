000100*    SELECT CLAUSE FOR LEAVE HISTORY FILE - OUTPUT.
000200     SELECT LV-HISTORY-FILE
000300         ASSIGN TO LVHIST
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-LVHIST-STATUS.
