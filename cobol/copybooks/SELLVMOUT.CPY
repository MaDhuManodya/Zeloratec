000100*    SELECT CLAUSE FOR REWRITTEN LEAVE MASTER - OUTPUT.
000200     SELECT LV-MASTER-OUT-FILE
000300         ASSIGN TO MASTOUT
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-MASTOUT-STATUS.
