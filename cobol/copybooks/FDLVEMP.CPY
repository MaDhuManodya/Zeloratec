000100*    FD FOR LEAVE EMPLOYEE MASTER - INPUT.
000200 FD  LV-EMPLOYEE-FILE.
000300     COPY "WSLVEMP.CPY".
