000100*    SELECT CLAUSE FOR LEAVE RESULTS REPORT - OUTPUT.
000200     SELECT LV-RESULTS-FILE
000300         ASSIGN TO LVRESULT
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-LVRESULT-STATUS.
