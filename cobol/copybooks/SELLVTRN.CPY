000100*    SELECT CLAUSE FOR LEAVE TRANSACTION FILE - INPUT.
000200     SELECT LV-TRANSACTION-FILE
000300         ASSIGN TO LVTRANS
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-LVTRANS-STATUS.
