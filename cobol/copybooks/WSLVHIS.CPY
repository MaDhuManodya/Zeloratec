000100*****************************************************
000200*                                                   *
000300* RECORD DEFINITION FOR LEAVE HISTORY FILE          *
000400*     ALL HISTORY RECORDS WRITTEN AT END OF RUN,    *
000500*        IN INSERTION ORDER, PER EMPLOYEE           *
000600*****************************************************
000700* FILE SIZE 66 BYTES PADDED TO 73 BY FILLER.
000800*
000900* 14/05/86 VBC - CREATED FOR LV000 LEAVE SYSTEM.                  WSLVHIS
001000* 30/11/94 VBC - HIST-REQ-DATE ADDED SO AUDITORS CAN              WSLVHIS
001100*                TIE A CANCELLATION BACK TO THE RUN
001200*                THAT APPROVED IT.
001300*
001400 01  LV-HISTORY-RECORD.
001500     03  HIST-EMP-NAME         PIC X(20).
001600*                                  OWNING EMPLOYEE.
001700     03  HIST-LEAVE-TYPE       PIC X(12).
001800*                                  SICK / ANNUAL / MATERNITY.
001900     03  HIST-DAYS             PIC 9(3)V99.
002000*                                  DAYS TAKEN.
002100     03  HIST-START-DATE       PIC X(10).
002200*                                  NORMALISED START DATE, CCYY-MM-DD.
002300     03  HIST-STATUS           PIC X(9).
002400*                                  APPROVED OR CANCELLED.
002500     03  HIST-REQ-DATE         PIC X(10).
002600*                                  DATE REQUEST WAS PROCESSED.
002700     03  FILLER                PIC X(7).
002800*                                  RESERVED FOR FUTURE EXPANSION.
002900*
