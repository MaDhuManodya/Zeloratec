000100*****************************************************************
000200*                                                               *
000300*                 LEAVE MANAGEMENT BATCH UPDATE                  *
000400*        MASTER BALANCES / TRANSACTION PROCESSING / REPORT       *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       LV000.
001200     AUTHOR.           V B COEN.
001300     INSTALLATION.     APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.     16/05/86.
001500     DATE-COMPILED.
001600     SECURITY.         COPYRIGHT (C) 1986-2026, VINCENT B COEN.
001700*
001800*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                      LICENSE. SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.          BATCH DRIVER FOR THE LEAVE MANAGEMENT
002200*                      SUITE. LOADS THE EMPLOYEE BALANCE MASTER
002300*                      TO A WORKING TABLE, APPLIES A DAY'S LEAVE
002400*                      TRANSACTIONS AGAINST IT (BALANCE ENQUIRY,
002500*                      LEAVE REQUEST, CANCELLATION, HISTORY
002600*                      ENQUIRY), AND AT END OF RUN REWRITES THE
002700*                      MASTER, WRITES THE LEAVE HISTORY FILE AND
002800*                      THE RESULTS REPORT WITH RUN TOTALS.
002900*
003000*                      CALLS LV900 TO VALIDATE/NORMALISE DATES
003100*                      AND LV910 TO CHECK A PROPOSED PERIOD FOR
003200*                      OVERLAP WITH APPROVED HISTORY - SEE THOSE
003300*                      PROGRAMS FOR THE RULES THEY APPLY.
003400*
003500*    VERSION.          SEE WS-PROG-NAME IN WORKING-STORAGE.
003600*    CALLED MODULES.   LV900, LV910.
003700*
003800* CHANGES:
003900* 16/05/86 VBC - 1.0   CREATED - FIRST CUT OF THE NEW LEAVE       LV000
004000*                      MANAGEMENT SUITE, REPLACING THE MANUAL
004100*                      LEAVE CARDS PERSONNEL USED TO FILE.
004200* 19/08/87 VBC -    .1 MATERNITY LEAVE BALANCE ADDED AS A THIRD   LV000
004300*                      LEAVE TYPE ALONGSIDE SICK AND ANNUAL.
004400* 14/11/92 VBC -    .2 CASE-INSENSITIVE NAME MATCH ADDED - DATA   LV000
004500*                      ENTRY WAS KEYING SURNAMES IN UPPER CASE.
004600* 30/08/93 RAP -    .3 CANCEL NOW CANCELS THE FIRST MATCHING      LV000
004700*                      APPROVED RECORD RATHER THAN THE LAST - A
004800*                      PAYROLL QUERY SHOWED THE WRONG ONE BEING
004900*                      TAKEN WHEN AN EMPLOYEE HAD TWO OF THE SAME
005000*                      TYPE STARTING ON DIFFERENT DATES.
005100* 19/10/98 VBC - 2.0   Y2K REMEDIATION - SYSTEM DATE WINDOWED TO  LV000
005200*                      A FULL CCYY THROUGHOUT (SEE AA020). MASTER
005300*                      AND HISTORY RECORD LAYOUTS ALREADY CARRIED
005400*                      A 4-DIGIT YEAR SO NO FILE CONVERSION WAS
005500*                      NEEDED. RE-TESTED OVER THE 1999/2000
005600*                      ROLLOVER.
005700* 11/03/99 VBC -    .1 Y2K SIGN-OFF - NO FURTHER CENTURY ISSUES   LV000
005800*                      FOUND ON RE-AUDIT.
005900* 02/04/01 JMS -    .2 OVERLAP CHECK ADDED (CALLS NEW LV910) -    LV000
006000*                      BEFORE THIS A SECOND REQUEST COVERING AN
006100*                      ALREADY-APPROVED PERIOD WAS SILENTLY
006200*                      ACCEPTED IF THE BALANCE ALLOWED IT.
006300* 11/02/97 VBC -    .3 OVERLAP TABLE SIZED TO MATCH WSLVOVL AFTER LV000
006400*                      THE TABLE THERE WAS ENLARGED TO 50 ENTRIES.
006500* 17/06/09 RAP -    .4 TRANSACTION AND HISTORY TABLES ENLARGED -  LV000
006600*                      QUARTER-END VOLUMES WERE APPROACHING THE
006700*                      OLD LIMITS.
006800* 13/11/25 VBC          CAPITALISE VARS, PARAGRAPHS ETC TO MATCH  LV000
006900*                      HOUSE STANDARD NOW USED IN THE PY SUITE.
007000* 09/08/26 VBC      .5 GA020-TRIM-LEADING NOW ACTUALLY WIRED IN -  LV000
007100*                      EVERY MESSAGE CARRYING A DAY-COUNT OR
007200*                      BALANCE OUT OF WS-EDIT-AMT WAS SHOWING THE
007300*                      ZERO-SUPPRESSION BLANKS IN THE REPORT TEXT.
007400*                      WS-LEAD-SOURCE RESIZED TO MATCH THE 6-BYTE
007500*                      WS-NUM-EDIT-AREA-X IT NOW ALWAYS RECEIVES.
007600* 09/08/26 RAP      .6 CA000-CHECK-BALANCE NOW COUNTS A FAILED     LV000
007700*                      LOOKUP INTO WS-TOT-INQUIRY, TO MATCH
007800*                      CD000-LIST-HISTORY'S TREATMENT OF THE SAME
007900*                      "EMPLOYEE NOT FOUND" CASE - AUDIT QUERIED
008000*                      WHY THE TWO INQUIRY-REJECT COUNTS DIFFERED.
008100* 09/08/26 VBC      .7 NEW GA040-TRIM-TYPE/GA050-TYPE-SCAN PAIR -   LV000
008200*                      TXN-LEAVE-TYPE AND WS-H-TYPE ARE X(12)
008300*                      SPACE-PADDED AND WERE BEING STRUNG STRAIGHT
008400*                      INTO MID-SENTENCE REPORT TEXT - "INSUFFICIENT
008500*                      SICK         BALANCE" ETC. SAME SHAPE AS
008600*                      GA000/GA020, SIZED FOR THE 12-BYTE FIELD.
008700*
008800*************************************************************************
008900*
009000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
009100* AND IS COPYRIGHT (C) VINCENT B COEN, 1986-2026 AND LATER.
009200*
009300* THIS PROGRAM IS FREE SOFTWARE: YOU CAN REDISTRIBUTE IT AND/OR
009400* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009500* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, FOR PERSONAL USE AND
009600* FOR USE WITHIN A BUSINESS, BUT NOT FOR REPACKAGING OR RESALE.
009700*
009800* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
009900* ANY WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
010000* OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
010100* LICENSE FOR MORE DETAILS.
010200*
010300*************************************************************************
010400*
010500 ENVIRONMENT DIVISION.
010600*================================
010700*
010800 CONFIGURATION SECTION.
010900 SOURCE-COMPUTER.        IBM-370.
011000 OBJECT-COMPUTER.        IBM-370.
011100 SPECIAL-NAMES.
011200     C01 IS TOP-OF-FORM.
011300*
011400 INPUT-OUTPUT SECTION.
011500 FILE-CONTROL.
011600     COPY "SELLVEMP.CPY".
011700     COPY "SELLVMOUT.CPY".
011800     COPY "SELLVTRN.CPY".
011900     COPY "SELLVHIS.CPY".
012000     COPY "SELLVRPT.CPY".
012100*
012200 DATA DIVISION.
012300*================================
012400*
012500 FILE SECTION.
012600*
012700     COPY "FDLVEMP.CPY".
012800     COPY "FDLVMOUT.CPY".
012900     COPY "FDLVTRN.CPY".
013000     COPY "FDLVHIS.CPY".
013100     COPY "FDLVRPT.CPY".
013200*
013300 WORKING-STORAGE SECTION.
013400*--------------------------------
013500*
013600 77  WS-PROG-NAME          PIC X(15)  VALUE "LV000 (4.4)".
013700*
013800* --- FILE STATUS AND END-OF-FILE SWITCHES -----------------------
013900*
014000 01  WS-FILE-STATUSES.
014100     03  WS-EMPMAST-STATUS      PIC XX.
014200     03  WS-MASTOUT-STATUS      PIC XX.
014300     03  WS-LVTRANS-STATUS      PIC XX.
014400     03  WS-LVHIST-STATUS       PIC XX.
014500     03  WS-LVRESULT-STATUS     PIC XX.
014600     03  FILLER                 PIC X(05).
014700*
014800 01  WS-EOF-SWITCHES.
014900     03  WS-MASTER-EOF-SW       PIC X      VALUE "N".
015000         88  WS-MASTER-EOF          VALUE "Y".
015100         88  WS-MASTER-NOT-EOF      VALUE "N".
015200     03  WS-TRANS-EOF-SW        PIC X      VALUE "N".
015300         88  WS-TRANS-EOF           VALUE "Y".
015400         88  WS-TRANS-NOT-EOF       VALUE "N".
015500     03  FILLER                 PIC X(05).
015600*
015700* --- IN-CORE EMPLOYEE MASTER TABLE ------------------------------
015800* PERSONNEL IS A FEW TENS OF STAFF - 300 ENTRIES IS WELL CLEAR
015900* OF ANY FORESEEABLE HEADCOUNT.
016000*
016100 01  WS-MASTER-TABLE.
016200     03  WS-MASTER-COUNT        PIC 9(4)   COMP VALUE 0.
016300     03  FILLER                 PIC X(04).
016400     03  WS-MASTER-ENTRY OCCURS 300 TIMES
016500                         INDEXED BY WS-M-IDX.
016600         05  WS-M-NAME              PIC X(20).
016700         05  WS-M-NAME-UC           PIC X(20).
016800         05  WS-M-SICK-BAL          PIC S9(3)V99.
016900         05  WS-M-ANNUAL-BAL        PIC S9(3)V99.
017000         05  WS-M-MATERNITY-BAL     PIC S9(3)V99.
017100         05  FILLER                 PIC X(06).
017200*
017300* --- IN-CORE LEAVE HISTORY TABLE, BUILT DURING THE RUN ----------
017400* ONE ENTRY PER APPROVED-OR-CANCELLED LEAVE, IN THE ORDER
017500* TRANSACTIONS ARE APPROVED - THERE IS NO HISTORY INPUT FILE,
017600* THE TABLE STARTS EMPTY EACH RUN AND IS FILED AT END OF JOB.
017700*
017800 01  WS-HISTORY-TABLE.
017900     03  WS-HIST-COUNT          PIC 9(4)   COMP VALUE 0.
018000     03  FILLER                 PIC X(04).
018100     03  WS-HIST-ENTRY OCCURS 3000 TIMES
018200                       INDEXED BY WS-H-IDX.
018300         05  WS-H-NAME              PIC X(20).
018400         05  WS-H-TYPE              PIC X(12).
018500         05  WS-H-DAYS              PIC 9(3)V99.
018600         05  WS-H-START             PIC X(10).
018700         05  WS-H-STATUS            PIC X(9).
018800         05  WS-H-REQ-DATE          PIC X(10).
018900         05  FILLER                 PIC X(05).
019000*
019100* --- TODAY'S PROCESSING DATE, Y2K-SAFE WINDOWING ----------------
019200*
019300 01  WS-SYSTEM-DATE-RAW         PIC 9(6).
019400 01  WS-SYSTEM-DATE-BREAKOUT  REDEFINES  WS-SYSTEM-DATE-RAW.
019500     03  WS-SYS-YY              PIC 9(2).
019600     03  WS-SYS-MM              PIC 9(2).
019700     03  WS-SYS-DD              PIC 9(2).
019800*                                  NO FILLER - REDEFINES MUST MATCH
019900*                                  WS-SYSTEM-DATE-RAW BYTE FOR BYTE.
020000*
020100 01  WS-CENTURY-WORK            PIC 9(2)   COMP.
020200*
020300 01  WS-TODAY-DATE-GROUP.
020400     03  WS-TODAY-CCYY          PIC 9(4).
020500     03  FILLER                 PIC X      VALUE "-".
020600     03  WS-TODAY-MM2           PIC 99.
020700     03  FILLER                 PIC X      VALUE "-".
020800     03  WS-TODAY-DD2           PIC 99.
020900*
021000 01  WS-TODAY-DATE-ALT  REDEFINES  WS-TODAY-DATE-GROUP
021100                        PIC X(10).
021200*
021300 01  WS-TODAY-DATE10            PIC X(10).
021400*                                  FINAL WORKING COPY OF TODAY'S
021500*                                  DATE USED EVERYWHERE ELSE.
021600*
021700* --- SHARED CALL PARAMETER BLOCKS -------------------------------
021800*
021900     COPY "WSLVDAT.CPY".
022000     COPY "WSLVOVL.CPY".
022100*
022200 01  WS-NORM-START-DATE         PIC X(10).
022300*                                  DATE-VALIDATOR'S NORMALISED
022400*                                  OUTPUT, CARRIED THROUGH THE
022500*                                  REST OF THE CURRENT REQUEST OR
022600*                                  CANCELLATION.
022700*
022800* --- MATCH / LOOKUP WORK AREAS ----------------------------------
022900*
023000 01  WS-MATCH-AREA.
023100     03  WS-MATCH-FOUND-SW      PIC X.
023200         88  WS-MATCH-FOUND         VALUE "Y".
023300         88  WS-MATCH-NOT-FOUND     VALUE "N".
023400     03  WS-MATCH-IDX           PIC 9(4)   COMP.
023500     03  WS-TXN-NAME-UC         PIC X(20).
023600     03  FILLER                 PIC X(05).
023700*
023800 01  WS-CANCEL-AREA.
023900     03  WS-CANCEL-FOUND-SW     PIC X.
024000         88  WS-CANCEL-FOUND        VALUE "Y".
024100         88  WS-CANCEL-NOT-FOUND    VALUE "N".
024200     03  WS-CANCEL-IDX          PIC 9(4)   COMP.
024300     03  WS-APPR-COUNT          PIC 9(4)   COMP.
024400     03  FILLER                 PIC X(05).
024500*
024600 01  WS-CUR-BAL                 PIC S9(3)V99.
024700*
024800* --- RUN TOTALS - ALL ACCUMULATORS HELD AS COMP -----------------
024900*
025000 01  WS-TOTALS-GROUP.
025100     03  WS-TOT-READ            PIC 9(5)   COMP VALUE 0.
025200     03  WS-TOT-APPROVED        PIC 9(5)   COMP VALUE 0.
025300     03  WS-TOT-REJECTED        PIC 9(5)   COMP VALUE 0.
025400     03  WS-TOT-CANCEL-OK       PIC 9(5)   COMP VALUE 0.
025500     03  WS-TOT-CANCEL-REJ      PIC 9(5)   COMP VALUE 0.
025600     03  WS-TOT-INQUIRY         PIC 9(5)   COMP VALUE 0.
025700     03  FILLER                 PIC X(05).
025800*
025900* --- REPORT LINE BUILD AREA -------------------------------------
026000*
026100 01  WS-MSG-TEXT                PIC X(131).
026200 01  WS-MSG-PTR                 PIC 9(3)   COMP.
026300*
026400* --- NUMERIC EDIT / TRIM WORK AREAS -------------------------------
026500* OLD-STYLE "SCAN FOR THE LAST/FIRST NON-SPACE" TRIM, NO TRIM OR
026600* INTRINSIC FUNCTIONS AVAILABLE WHEN THIS ROUTINE WAS WRITTEN.
026700*
026800 01  WS-NUM-EDIT-AREA.
026900     03  WS-EDIT-AMT            PIC ZZ9.99.
027000*                                  NO FILLER - REDEFINED BELOW AS A
027100*                                  6-BYTE ALPHANUMERIC VIEW, BYTE
027200*                                  FOR BYTE.
027300*
027400 01  WS-NUM-EDIT-AREA-X  REDEFINES  WS-NUM-EDIT-AREA
027500                         PIC X(6).
027600*
027700 01  WS-EDIT-COUNT               PIC ZZZZ9.
027800*
027900 01  WS-TRIM-AREA.
028000     03  WS-TRIM-SOURCE         PIC X(20).
028100     03  WS-TRIM-LEN            PIC 9(2)   COMP.
028200     03  WS-TRIM-IDX            PIC 9(2)   COMP.
028300     03  FILLER                 PIC X(05).
028400*
028500 01  WS-LEAD-TRIM-AREA.
028600     03  WS-LEAD-SOURCE         PIC X(6).
028700*                                  SIZED TO MATCH WS-NUM-EDIT-AREA-X -
028800*                                  THIS IS THE ONLY FIELD GA020 EVER
028900*                                  TRIMS, SO IT IS NOT THE GENERAL
029000*                                  20-BYTE SCRATCH GA000/GA010 USE.
029100     03  WS-LEAD-LEN            PIC 9(2)   COMP.
029200     03  WS-LEAD-START          PIC 9(2)   COMP.
029300     03  FILLER                 PIC X(05).
029400*
029500 01  WS-TYPE-TRIM-AREA.
029600     03  WS-TYPE-SOURCE         PIC X(12).
029700*                                  HOLDS TXN-LEAVE-TYPE OR WS-H-TYPE -
029800*                                  SEPARATE FROM WS-TRIM-SOURCE SO A
029900*                                  MESSAGE CAN CARRY A TRIMMED NAME
030000*                                  AND A TRIMMED LEAVE TYPE TOGETHER.
030100     03  WS-TYPE-LEN            PIC 9(2)   COMP.
030200     03  WS-TYPE-IDX            PIC 9(2)   COMP.
030300     03  FILLER                 PIC X(05).
030400*
030500 PROCEDURE DIVISION.
030600*================================
030700*
030800 AA000-MAIN SECTION.
030900*********************************
031000*
031100     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
031200     PERFORM  AA020-GET-TODAY-DATE THRU AA020-EXIT.
031300     PERFORM  AA030-LOAD-MASTER    THRU AA030-EXIT.
031400     PERFORM  AA040-WRITE-RPT-HEADER THRU AA040-EXIT.
031500     PERFORM  BA000-PROCESS-TRANXS THRU BA000-EXIT.
031600     PERFORM  ZA000-EOF-PROCESS    THRU ZA000-EXIT.
031700*
031800 AA000-EXIT.
031900     EXIT.
032000*
032100 AA010-OPEN-FILES SECTION.
032200*********************************
032300*
032400     OPEN     INPUT  LV-EMPLOYEE-FILE
032500              INPUT  LV-TRANSACTION-FILE
032600              OUTPUT LV-MASTER-OUT-FILE
032700              OUTPUT LV-HISTORY-FILE
032800              OUTPUT LV-RESULTS-FILE.
032900*
033000 AA010-EXIT.
033100     EXIT.
033200*
033300 AA020-GET-TODAY-DATE SECTION.
033400*********************************
033500* Y2K WINDOW - SEE THE 19/10/98 CHANGE NOTE ABOVE. TWO-DIGIT
033600* YEARS 00-49 ARE TAKEN AS 20XX, 50-99 AS 19XX. THAT WINDOW IS
033700* GOOD FOR THE LIFE OF THE PAYROLL SUITE THIS SHARES A MACHINE
033800* ROOM WITH.
033900*
034000     ACCEPT   WS-SYSTEM-DATE-RAW FROM DATE.
034100     IF       WS-SYS-YY < 50
034200              MOVE 20 TO WS-CENTURY-WORK
034300     ELSE
034400              MOVE 19 TO WS-CENTURY-WORK
034500     END-IF.
034600     COMPUTE  WS-TODAY-CCYY = (WS-CENTURY-WORK * 100) + WS-SYS-YY.
034700     MOVE     WS-SYS-MM      TO WS-TODAY-MM2.
034800     MOVE     WS-SYS-DD      TO WS-TODAY-DD2.
034900     MOVE     WS-TODAY-DATE-ALT TO WS-TODAY-DATE10.
035000     MOVE     WS-TODAY-DATE10   TO LVD-TODAY-DATE.
035100*
035200 AA020-EXIT.
035300     EXIT.
035400*
035500 AA030-LOAD-MASTER SECTION.
035600*********************************
035700* A MISSING OR EMPTY MASTER IS FATAL - WE CANNOT PROCESS A
035800* SINGLE TRANSACTION WITHOUT IT.
035900*
036000     PERFORM  AA031-READ-MASTER-REC THRU AA031-EXIT.
036100     PERFORM  AA032-STORE-MASTER-REC THRU AA032-EXIT
036200              UNTIL WS-MASTER-EOF.
036300     IF       WS-MASTER-COUNT = 0
036400              DISPLAY "LV000 - EMPLOYEE MASTER FILE MISSING OR "
036500                      "EMPTY - RUN ABANDONED" UPON CONSOLE
036600              PERFORM ZZ900-ABEND THRU ZZ900-EXIT.
036700*
036800 AA030-EXIT.
036900     EXIT.
037000*
037100 AA031-READ-MASTER-REC SECTION.
037200*********************************
037300*
037400     READ     LV-EMPLOYEE-FILE
037500         AT END
037600              SET WS-MASTER-EOF TO TRUE
037700     END-READ.
037800*
037900 AA031-EXIT.
038000     EXIT.
038100*
038200 AA032-STORE-MASTER-REC SECTION.
038300*********************************
038400*
038500     ADD      1 TO WS-MASTER-COUNT.
038600     SET      WS-M-IDX TO WS-MASTER-COUNT.
038700     MOVE     EMP-NAME            TO WS-M-NAME (WS-M-IDX).
038800     MOVE     EMP-NAME            TO WS-M-NAME-UC (WS-M-IDX).
038900     INSPECT  WS-M-NAME-UC (WS-M-IDX)  CONVERTING
039000              "abcdefghijklmnopqrstuvwxyz" TO
039100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039200     MOVE     EMP-SICK-BAL        TO WS-M-SICK-BAL (WS-M-IDX).
039300     MOVE     EMP-ANNUAL-BAL      TO WS-M-ANNUAL-BAL (WS-M-IDX).
039400     MOVE     EMP-MATERNITY-BAL   TO WS-M-MATERNITY-BAL (WS-M-IDX).
039500     PERFORM  AA031-READ-MASTER-REC THRU AA031-EXIT.
039600*
039700 AA032-EXIT.
039800     EXIT.
039900*
040000 AA040-WRITE-RPT-HEADER SECTION.
040100*********************************
040200*
040300     MOVE     SPACES TO LV-PRINT-LINE.
040400     MOVE     "1"    TO PL-CARRIAGE-CTL.
040500     MOVE     "LEAVE MANAGEMENT BATCH RESULTS" TO PL-TEXT.
040600     WRITE    LV-PRINT-LINE.
040700*
040800     MOVE     SPACES TO WS-MSG-TEXT.
040900     STRING   "PROCESSING DATE: " DELIMITED BY SIZE
041000              WS-TODAY-DATE10     DELIMITED BY SIZE
041100              INTO WS-MSG-TEXT.
041200     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
041300*
041400 AA040-EXIT.
041500     EXIT.
041600*
041700 BA000-PROCESS-TRANXS SECTION.
041800*********************************
041900* CLASSIC PRIMING-READ LOOP - ONE TRANSACTION AT A TIME TO EOF.
042000*
042100     PERFORM  BA010-READ-TRANSACTION THRU BA010-EXIT.
042200     PERFORM  BA100-PROCESS-ONE-TRANX THRU BA100-EXIT
042300              UNTIL WS-TRANS-EOF.
042400*
042500 BA000-EXIT.
042600     EXIT.
042700*
042800 BA010-READ-TRANSACTION SECTION.
042900*********************************
043000*
043100     READ     LV-TRANSACTION-FILE
043200         AT END
043300              SET WS-TRANS-EOF TO TRUE
043400     END-READ.
043500     IF       WS-TRANS-NOT-EOF
043600              ADD 1 TO WS-TOT-READ.
043700*
043800 BA010-EXIT.
043900     EXIT.
044000*
044100 BA100-PROCESS-ONE-TRANX SECTION.
044200*********************************
044300*
044400     PERFORM  BA020-FIND-EMPLOYEE THRU BA020-EXIT.
044500     PERFORM  BA101-WRITE-ECHO-LINE THRU BA101-EXIT.
044600*
044700     EVALUATE TXN-INTENT
044800         WHEN "CHECK-BAL"
044900              PERFORM CA000-CHECK-BALANCE THRU CA000-EXIT
045000         WHEN "REQUEST"
045100              PERFORM CB000-PROCESS-REQUEST THRU CB000-EXIT
045200         WHEN "CANCEL"
045300              PERFORM CC000-PROCESS-CANCEL THRU CC000-EXIT
045400         WHEN "HISTORY"
045500              PERFORM CD000-LIST-HISTORY THRU CD000-EXIT
045600         WHEN OTHER
045700              MOVE SPACES TO WS-MSG-TEXT
045800              MOVE "could not process request" TO WS-MSG-TEXT
045900              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
046000     END-EVALUATE.
046100*
046200     PERFORM  BA010-READ-TRANSACTION THRU BA010-EXIT.
046300*
046400 BA100-EXIT.
046500     EXIT.
046600*
046700 BA101-WRITE-ECHO-LINE SECTION.
046800*********************************
046900*
047000     MOVE     TXN-EMP-NAME  TO WS-TRIM-SOURCE.
047100     PERFORM  GA000-TRIM-FIELD THRU GA000-EXIT.
047200     MOVE     TXN-LEAVE-TYPE TO WS-TYPE-SOURCE.
047300     PERFORM  GA040-TRIM-TYPE THRU GA040-EXIT.
047400     MOVE     TXN-DAYS      TO WS-EDIT-AMT.
047500     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
047600     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
047700     MOVE     SPACES        TO WS-MSG-TEXT.
047800     STRING   "TRANSACTION: " DELIMITED BY SIZE
047900              WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
048000              "  INTENT="     DELIMITED BY SIZE
048100              TXN-INTENT      DELIMITED BY SIZE
048200              " TYPE="        DELIMITED BY SIZE
048300              WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
048400              " DAYS="        DELIMITED BY SIZE
048500              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
048600                              DELIMITED BY SIZE
048700              " DATE="        DELIMITED BY SIZE
048800              TXN-START-DATE  DELIMITED BY SIZE
048900              INTO WS-MSG-TEXT.
049000     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
049100*
049200 BA101-EXIT.
049300     EXIT.
049400*
049500 BA020-FIND-EMPLOYEE SECTION.
049600*********************************
049700* CASE-INSENSITIVE LOOKUP OF THE TRANSACTION NAME AGAINST THE
049800* MASTER TABLE. MASTER SPELLING IS CANONICAL FOR ALL OUTPUT.
049900*
050000     SET      WS-MATCH-NOT-FOUND TO TRUE.
050100     MOVE     TXN-EMP-NAME  TO WS-TXN-NAME-UC.
050200     INSPECT  WS-TXN-NAME-UC  CONVERTING
050300              "abcdefghijklmnopqrstuvwxyz" TO
050400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050500     IF       WS-MASTER-COUNT > 0
050600              PERFORM BA030-SCAN-MASTER THRU BA030-EXIT
050700                   VARYING WS-M-IDX FROM 1 BY 1
050800                   UNTIL WS-M-IDX > WS-MASTER-COUNT
050900                      OR WS-MATCH-FOUND.
051000*
051100 BA020-EXIT.
051200     EXIT.
051300*
051400 BA030-SCAN-MASTER SECTION.
051500*********************************
051600*
051700     IF       WS-TXN-NAME-UC = WS-M-NAME-UC (WS-M-IDX)
051800              SET WS-MATCH-FOUND TO TRUE
051900              SET WS-MATCH-IDX TO WS-M-IDX.
052000*
052100 BA030-EXIT.
052200     EXIT.
052300*
052400 CA000-CHECK-BALANCE SECTION.
052500*********************************
052600* TXN-LEAVE-TYPE = ALL LISTS ALL THREE BALANCES, OTHERWISE ONE
052700* SPECIFIC TYPE IS REPORTED.
052800*
052900     IF       WS-MATCH-NOT-FOUND
053000              MOVE TXN-EMP-NAME TO WS-TRIM-SOURCE
053100              PERFORM GA000-TRIM-FIELD THRU GA000-EXIT
053200              MOVE SPACES TO WS-MSG-TEXT
053300              STRING "Employee " DELIMITED BY SIZE
053400                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
053500                     " not found." DELIMITED BY SIZE
053600                     INTO WS-MSG-TEXT
053700              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
053800              ADD 1 TO WS-TOT-INQUIRY
053900              GO TO CA000-EXIT.
054000*
054100     MOVE     WS-M-NAME (WS-MATCH-IDX) TO WS-TRIM-SOURCE.
054200     PERFORM  GA000-TRIM-FIELD THRU GA000-EXIT.
054300*
054400     IF       TXN-LEAVE-TYPE = "ALL"
054500              MOVE SPACES TO WS-MSG-TEXT
054600              STRING "Current leave balance for " DELIMITED BY SIZE
054700                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
054800                     ":" DELIMITED BY SIZE
054900                     INTO WS-MSG-TEXT
055000              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
055100              PERFORM CA010-LIST-ONE-BALANCE THRU CA010-EXIT
055200         ELSE
055300         IF   TXN-LEAVE-TYPE = "SICK" OR "ANNUAL" OR "MATERNITY"
055400              PERFORM CA020-SHOW-ONE-BALANCE THRU CA020-EXIT
055500         ELSE
055600              MOVE SPACES TO WS-MSG-TEXT
055700              STRING "Invalid leave type: " DELIMITED BY SIZE
055800                     TXN-LEAVE-TYPE DELIMITED BY SIZE
055900                     INTO WS-MSG-TEXT
056000              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT.
056100*
056200     ADD      1 TO WS-TOT-INQUIRY.
056300*
056400 CA000-EXIT.
056500     EXIT.
056600*
056700 CA010-LIST-ONE-BALANCE SECTION.
056800*********************************
056900* PRINTS THE THREE BALANCES IN MASTER ORDER - SICK, ANNUAL,
057000* MATERNITY - FOR THE "ALL" ENQUIRY.
057100*
057200     MOVE     WS-M-SICK-BAL (WS-MATCH-IDX) TO WS-EDIT-AMT.
057300     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
057400     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
057500     MOVE     SPACES TO WS-MSG-TEXT.
057600     STRING   "- SICK: " DELIMITED BY SIZE
057700              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
057800                             DELIMITED BY SIZE
057900              " days" DELIMITED BY SIZE
058000              INTO WS-MSG-TEXT.
058100     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
058200*
058300     MOVE     WS-M-ANNUAL-BAL (WS-MATCH-IDX) TO WS-EDIT-AMT.
058400     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
058500     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
058600     MOVE     SPACES TO WS-MSG-TEXT.
058700     STRING   "- ANNUAL: " DELIMITED BY SIZE
058800              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
058900                             DELIMITED BY SIZE
059000              " days" DELIMITED BY SIZE
059100              INTO WS-MSG-TEXT.
059200     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
059300*
059400     MOVE     WS-M-MATERNITY-BAL (WS-MATCH-IDX) TO WS-EDIT-AMT.
059500     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
059600     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
059700     MOVE     SPACES TO WS-MSG-TEXT.
059800     STRING   "- MATERNITY: " DELIMITED BY SIZE
059900              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
060000                             DELIMITED BY SIZE
060100              " days" DELIMITED BY SIZE
060200              INTO WS-MSG-TEXT.
060300     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
060400*
060500 CA010-EXIT.
060600     EXIT.
060700*
060800 CA020-SHOW-ONE-BALANCE SECTION.
060900*********************************
061000*
061100     PERFORM  CB010-GET-BALANCE THRU CB010-EXIT.
061200     MOVE     WS-CUR-BAL TO WS-EDIT-AMT.
061300     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
061400     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
061500     MOVE     TXN-LEAVE-TYPE TO WS-TYPE-SOURCE.
061600     PERFORM  GA040-TRIM-TYPE THRU GA040-EXIT.
061700     MOVE     SPACES TO WS-MSG-TEXT.
061800     STRING   "Current " DELIMITED BY SIZE
061900              WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
062000              " balance for " DELIMITED BY SIZE
062100              WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
062200              ": " DELIMITED BY SIZE
062300              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
062400                             DELIMITED BY SIZE
062500              " days" DELIMITED BY SIZE
062600              INTO WS-MSG-TEXT.
062700     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
062800*
062900 CA020-EXIT.
063000     EXIT.
063100*
063200 CB000-PROCESS-REQUEST SECTION.
063300*********************************
063400* SIX-STEP VALIDATION CHAIN - FIRST FAILURE WINS.
063500*
063600     IF       WS-MATCH-NOT-FOUND
063700              MOVE TXN-EMP-NAME TO WS-TRIM-SOURCE
063800              PERFORM GA000-TRIM-FIELD THRU GA000-EXIT
063900              MOVE SPACES TO WS-MSG-TEXT
064000              STRING "Employee " DELIMITED BY SIZE
064100                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
064200                     " not found." DELIMITED BY SIZE
064300                     INTO WS-MSG-TEXT
064400              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
064500              ADD 1 TO WS-TOT-REJECTED
064600              GO TO CB000-EXIT.
064700*
064800     MOVE     WS-M-NAME (WS-MATCH-IDX) TO WS-TRIM-SOURCE.
064900     PERFORM  GA000-TRIM-FIELD THRU GA000-EXIT.
065000*
065100     IF       TXN-LEAVE-TYPE NOT = "SICK" AND NOT = "ANNUAL"
065200                                  AND NOT = "MATERNITY"
065300              MOVE SPACES TO WS-MSG-TEXT
065400              STRING "Invalid leave type: " DELIMITED BY SIZE
065500                     TXN-LEAVE-TYPE DELIMITED BY SIZE
065600                     INTO WS-MSG-TEXT
065700              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
065800              ADD 1 TO WS-TOT-REJECTED
065900              GO TO CB000-EXIT.
066000*
066100     MOVE     TXN-START-DATE TO LVD-DATE-IN.
066200     CALL     "LV900" USING LV-DATE-PARMS.
066300     IF       LVD-INVALID-DATE
066400              MOVE SPACES TO WS-MSG-TEXT
066500              STRING "Invalid date format. Please use YYYY-MM-DD, "
066600                        DELIMITED BY SIZE
066700                     "YYYY.MM.DD, DD-MM-YYYY, DD.MM.YYYY or 'today'"
066800                        DELIMITED BY SIZE
066900                     INTO WS-MSG-TEXT
067000              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
067100              ADD 1 TO WS-TOT-REJECTED
067200              GO TO CB000-EXIT.
067300     MOVE     LVD-DATE-OUT TO WS-NORM-START-DATE.
067400*
067500     IF       TXN-DAYS NOT > 0
067600              MOVE SPACES TO WS-MSG-TEXT
067700              MOVE "Number of days must be a positive number."
067800                      TO WS-MSG-TEXT
067900              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
068000              ADD 1 TO WS-TOT-REJECTED
068100              GO TO CB000-EXIT.
068200*
068300     PERFORM  CB010-GET-BALANCE THRU CB010-EXIT.
068400     IF       WS-CUR-BAL < TXN-DAYS
068500              MOVE WS-CUR-BAL TO WS-EDIT-AMT
068600              MOVE WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE
068700              PERFORM GA020-TRIM-LEADING THRU GA020-EXIT
068800              MOVE TXN-LEAVE-TYPE TO WS-TYPE-SOURCE
068900              PERFORM GA040-TRIM-TYPE THRU GA040-EXIT
069000              MOVE SPACES TO WS-MSG-TEXT
069100              STRING "Insufficient " DELIMITED BY SIZE
069200                     WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
069300                     " balance. You have " DELIMITED BY SIZE
069400                     WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
069500                                    DELIMITED BY SIZE
069600                     " days available." DELIMITED BY SIZE
069700                     INTO WS-MSG-TEXT
069800              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
069900              ADD 1 TO WS-TOT-REJECTED
070000              GO TO CB000-EXIT.
070100*
070200     PERFORM  CB020-BUILD-OVERLAP-TABLE THRU CB020-EXIT.
070300     MOVE     WS-NORM-START-DATE TO LVO-NEW-START.
070400     MOVE     TXN-DAYS            TO LVO-NEW-DAYS.
070500     CALL     "LV910" USING LV-OVERLAP-PARMS.
070600     IF       LVO-OVERLAP-FOUND
070700              MOVE SPACES TO WS-MSG-TEXT
070800              STRING "Cannot approve leave: You already have "
070900                        DELIMITED BY SIZE
071000                     "approved leave during this period."
071100                        DELIMITED BY SIZE
071200                     INTO WS-MSG-TEXT
071300              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
071400              ADD 1 TO WS-TOT-REJECTED
071500              GO TO CB000-EXIT.
071600*
071700     PERFORM  CB030-DEBIT-BALANCE THRU CB030-EXIT.
071800     PERFORM  CB040-APPEND-HISTORY THRU CB040-EXIT.
071900     MOVE     TXN-DAYS TO WS-EDIT-AMT.
072000     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
072100     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
072200     MOVE     TXN-LEAVE-TYPE TO WS-TYPE-SOURCE.
072300     PERFORM  GA040-TRIM-TYPE THRU GA040-EXIT.
072400     MOVE     SPACES TO WS-MSG-TEXT.
072500     STRING   "Leave request approved. " DELIMITED BY SIZE
072600              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
072700                             DELIMITED BY SIZE
072800              " days of " DELIMITED BY SIZE
072900              WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
073000              " starting from " DELIMITED BY SIZE
073100              WS-NORM-START-DATE DELIMITED BY SIZE
073200              "." DELIMITED BY SIZE
073300              INTO WS-MSG-TEXT.
073400     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
073500     ADD      1 TO WS-TOT-APPROVED.
073600*
073700 CB000-EXIT.
073800     EXIT.
073900*
074000 CB010-GET-BALANCE SECTION.
074100*********************************
074200*
074300     EVALUATE TXN-LEAVE-TYPE
074400         WHEN "SICK"
074500              MOVE WS-M-SICK-BAL (WS-MATCH-IDX) TO WS-CUR-BAL
074600         WHEN "ANNUAL"
074700              MOVE WS-M-ANNUAL-BAL (WS-MATCH-IDX) TO WS-CUR-BAL
074800         WHEN "MATERNITY"
074900              MOVE WS-M-MATERNITY-BAL (WS-MATCH-IDX) TO WS-CUR-BAL
075000     END-EVALUATE.
075100*
075200 CB010-EXIT.
075300     EXIT.
075400*
075500 CB020-BUILD-OVERLAP-TABLE SECTION.
075600*********************************
075700* LOADS THE EMPLOYEE'S CURRENTLY-APPROVED HISTORY INTO THE
075800* LV910 LINKAGE TABLE. THE TABLE HOLDS 50 ENTRIES - SEE WSLVOVL.
075900*
076000     MOVE     0 TO LVO-HIST-COUNT.
076100     IF       WS-HIST-COUNT > 0
076200              PERFORM CB021-SCAN-HIST-FOR-OVERLAP THRU CB021-EXIT
076300                   VARYING WS-H-IDX FROM 1 BY 1
076400                   UNTIL WS-H-IDX > WS-HIST-COUNT
076500                      OR LVO-HIST-COUNT = 50.
076600*
076700 CB020-EXIT.
076800     EXIT.
076900*
077000 CB021-SCAN-HIST-FOR-OVERLAP SECTION.
077100*********************************
077200*
077300     IF       WS-H-NAME (WS-H-IDX) = WS-M-NAME (WS-MATCH-IDX)  AND
077400              WS-H-STATUS (WS-H-IDX) = "APPROVED"
077500              ADD 1 TO LVO-HIST-COUNT
077600              SET LVO-IDX TO LVO-HIST-COUNT
077700              MOVE WS-H-STATUS (WS-H-IDX) TO LVO-H-STATUS (LVO-IDX)
077800              MOVE WS-H-START (WS-H-IDX)  TO LVO-H-START (LVO-IDX)
077900              MOVE WS-H-DAYS (WS-H-IDX)   TO LVO-H-DAYS (LVO-IDX).
078000*
078100 CB021-EXIT.
078200     EXIT.
078300*
078400 CB030-DEBIT-BALANCE SECTION.
078500*********************************
078600*
078700     EVALUATE TXN-LEAVE-TYPE
078800         WHEN "SICK"
078900              SUBTRACT TXN-DAYS FROM WS-M-SICK-BAL (WS-MATCH-IDX)
079000         WHEN "ANNUAL"
079100              SUBTRACT TXN-DAYS FROM WS-M-ANNUAL-BAL (WS-MATCH-IDX)
079200         WHEN "MATERNITY"
079300              SUBTRACT TXN-DAYS
079400                  FROM WS-M-MATERNITY-BAL (WS-MATCH-IDX)
079500     END-EVALUATE.
079600*
079700 CB030-EXIT.
079800     EXIT.
079900*
080000 CB040-APPEND-HISTORY SECTION.
080100*********************************
080200*
080300     ADD      1 TO WS-HIST-COUNT.
080400     SET      WS-H-IDX TO WS-HIST-COUNT.
080500     MOVE     WS-M-NAME (WS-MATCH-IDX) TO WS-H-NAME (WS-H-IDX).
080600     MOVE     TXN-LEAVE-TYPE           TO WS-H-TYPE (WS-H-IDX).
080700     MOVE     TXN-DAYS                 TO WS-H-DAYS (WS-H-IDX).
080800     MOVE     WS-NORM-START-DATE       TO WS-H-START (WS-H-IDX).
080900     MOVE     "APPROVED"               TO WS-H-STATUS (WS-H-IDX).
081000     MOVE     WS-TODAY-DATE10          TO WS-H-REQ-DATE (WS-H-IDX).
081100*
081200 CB040-EXIT.
081300     EXIT.
081400*
081500 CC000-PROCESS-CANCEL SECTION.
081600*********************************
081700*
081800     IF       WS-MATCH-NOT-FOUND
081900              MOVE TXN-EMP-NAME TO WS-TRIM-SOURCE
082000              PERFORM GA000-TRIM-FIELD THRU GA000-EXIT
082100              MOVE SPACES TO WS-MSG-TEXT
082200              STRING "Employee " DELIMITED BY SIZE
082300                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
082400                     " not found." DELIMITED BY SIZE
082500                     INTO WS-MSG-TEXT
082600              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
082700              ADD 1 TO WS-TOT-CANCEL-REJ
082800              GO TO CC000-EXIT.
082900*
083000     MOVE     WS-M-NAME (WS-MATCH-IDX) TO WS-TRIM-SOURCE.
083100     PERFORM  GA000-TRIM-FIELD THRU GA000-EXIT.
083200*
083300     IF       TXN-LEAVE-TYPE NOT = "SICK" AND NOT = "ANNUAL"
083400                                  AND NOT = "MATERNITY"
083500              MOVE SPACES TO WS-MSG-TEXT
083600              STRING "Invalid leave type: " DELIMITED BY SIZE
083700                     TXN-LEAVE-TYPE DELIMITED BY SIZE
083800                     INTO WS-MSG-TEXT
083900              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
084000              ADD 1 TO WS-TOT-CANCEL-REJ
084100              GO TO CC000-EXIT.
084200*
084300     MOVE     TXN-START-DATE TO LVD-DATE-IN.
084400     CALL     "LV900" USING LV-DATE-PARMS.
084500     IF       LVD-INVALID-DATE
084600              MOVE SPACES TO WS-MSG-TEXT
084700              STRING "Invalid date format. Please use YYYY-MM-DD, "
084800                        DELIMITED BY SIZE
084900                     "YYYY.MM.DD, DD-MM-YYYY, DD.MM.YYYY or 'today'"
085000                        DELIMITED BY SIZE
085100                     INTO WS-MSG-TEXT
085200              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
085300              ADD 1 TO WS-TOT-CANCEL-REJ
085400              GO TO CC000-EXIT.
085500     MOVE     LVD-DATE-OUT TO WS-NORM-START-DATE.
085600*
085700     PERFORM  CC010-COUNT-APPROVED THRU CC010-EXIT.
085800     IF       WS-APPR-COUNT = 0
085900              MOVE SPACES TO WS-MSG-TEXT
086000              STRING "No approved leaves found for " DELIMITED BY SIZE
086100                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
086200                     INTO WS-MSG-TEXT
086300              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
086400              ADD 1 TO WS-TOT-CANCEL-REJ
086500              GO TO CC000-EXIT.
086600*
086700     PERFORM  CC020-FIND-CANCEL-MATCH THRU CC020-EXIT.
086800     IF       WS-CANCEL-NOT-FOUND
086900              MOVE TXN-LEAVE-TYPE TO WS-TYPE-SOURCE
087000              PERFORM GA040-TRIM-TYPE THRU GA040-EXIT
087100              MOVE SPACES TO WS-MSG-TEXT
087200              STRING "No approved " DELIMITED BY SIZE
087300                     WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
087400                     " found starting on " DELIMITED BY SIZE
087500                     WS-NORM-START-DATE DELIMITED BY SIZE
087600                     INTO WS-MSG-TEXT
087700              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
087800              PERFORM CC030-LIST-CANCELLABLE THRU CC030-EXIT
087900              ADD 1 TO WS-TOT-CANCEL-REJ
088000              GO TO CC000-EXIT.
088100*
088200     PERFORM  CC040-CREDIT-BALANCE THRU CC040-EXIT.
088300     MOVE     WS-H-DAYS (WS-CANCEL-IDX) TO WS-EDIT-AMT.
088400     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
088500     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
088600     MOVE     TXN-LEAVE-TYPE TO WS-TYPE-SOURCE.
088700     PERFORM  GA040-TRIM-TYPE THRU GA040-EXIT.
088800     MOVE     SPACES TO WS-MSG-TEXT.
088900     MOVE     1 TO WS-MSG-PTR.
089000     STRING   "Successfully cancelled " DELIMITED BY SIZE
089100              WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
089200                             DELIMITED BY SIZE
089300              " days of " DELIMITED BY SIZE
089400              WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
089500              " starting from " DELIMITED BY SIZE
089600              WS-NORM-START-DATE DELIMITED BY SIZE
089700              ". Updated " DELIMITED BY SIZE
089800              WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
089900              " balance: " DELIMITED BY SIZE
090000              INTO WS-MSG-TEXT
090100              WITH POINTER WS-MSG-PTR.
090200     MOVE     WS-CUR-BAL TO WS-EDIT-AMT.
090300     MOVE     WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE.
090400     PERFORM  GA020-TRIM-LEADING THRU GA020-EXIT.
090500     STRING   WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
090600                             DELIMITED BY SIZE
090700              " days." DELIMITED BY SIZE
090800              INTO WS-MSG-TEXT
090900              WITH POINTER WS-MSG-PTR.
091000     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
091100     ADD      1 TO WS-TOT-CANCEL-OK.
091200*
091300 CC000-EXIT.
091400     EXIT.
091500*
091600 CC010-COUNT-APPROVED SECTION.
091700*********************************
091800*
091900     MOVE     0 TO WS-APPR-COUNT.
092000     IF       WS-HIST-COUNT > 0
092100              PERFORM CC011-TEST-APPROVED THRU CC011-EXIT
092200                   VARYING WS-H-IDX FROM 1 BY 1
092300                   UNTIL WS-H-IDX > WS-HIST-COUNT.
092400*
092500 CC010-EXIT.
092600     EXIT.
092700*
092800 CC011-TEST-APPROVED SECTION.
092900*********************************
093000*
093100     IF       WS-H-NAME (WS-H-IDX) = WS-M-NAME (WS-MATCH-IDX)  AND
093200              WS-H-STATUS (WS-H-IDX) = "APPROVED"
093300              ADD 1 TO WS-APPR-COUNT.
093400*
093500 CC011-EXIT.
093600     EXIT.
093700*
093800 CC020-FIND-CANCEL-MATCH SECTION.
093900*********************************
094000* FIRST APPROVED RECORD MATCHING TYPE AND NORMALISED START DATE
094100* WINS - HISTORY ORDER IS INSERTION ORDER (SEE THE 30/08/93
094200* CHANGE NOTE ABOVE).
094300*
094400     SET      WS-CANCEL-NOT-FOUND TO TRUE.
094500     IF       WS-HIST-COUNT > 0
094600              PERFORM CC021-TEST-CANCEL-MATCH THRU CC021-EXIT
094700                   VARYING WS-H-IDX FROM 1 BY 1
094800                   UNTIL WS-H-IDX > WS-HIST-COUNT
094900                      OR WS-CANCEL-FOUND.
095000*
095100 CC020-EXIT.
095200     EXIT.
095300*
095400 CC021-TEST-CANCEL-MATCH SECTION.
095500*********************************
095600*
095700     IF       WS-H-NAME (WS-H-IDX) = WS-M-NAME (WS-MATCH-IDX)     AND
095800              WS-H-TYPE (WS-H-IDX) = TXN-LEAVE-TYPE                AND
095900              WS-H-START (WS-H-IDX) = WS-NORM-START-DATE           AND
096000              WS-H-STATUS (WS-H-IDX) = "APPROVED"
096100              SET WS-CANCEL-FOUND TO TRUE
096200              SET WS-CANCEL-IDX TO WS-H-IDX.
096300*
096400 CC021-EXIT.
096500     EXIT.
096600*
096700 CC030-LIST-CANCELLABLE SECTION.
096800*********************************
096900* LISTS EVERY APPROVED LEAVE HELD FOR THIS EMPLOYEE, NOT JUST
097000* THOSE OF THE REQUESTED TYPE, SO PERSONNEL CAN SEE WHAT COULD
097100* HAVE BEEN CANCELLED.
097200*
097300     IF       WS-HIST-COUNT > 0
097400              PERFORM CC031-LIST-ONE-CANCELLABLE THRU CC031-EXIT
097500                   VARYING WS-H-IDX FROM 1 BY 1
097600                   UNTIL WS-H-IDX > WS-HIST-COUNT.
097700*
097800 CC030-EXIT.
097900     EXIT.
098000*
098100 CC031-LIST-ONE-CANCELLABLE SECTION.
098200*********************************
098300*
098400     IF       WS-H-NAME (WS-H-IDX) = WS-M-NAME (WS-MATCH-IDX)  AND
098500              WS-H-STATUS (WS-H-IDX) = "APPROVED"
098600              MOVE WS-H-DAYS (WS-H-IDX) TO WS-EDIT-AMT
098700              MOVE WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE
098800              PERFORM GA020-TRIM-LEADING THRU GA020-EXIT
098900              MOVE WS-H-TYPE (WS-H-IDX) TO WS-TYPE-SOURCE
099000              PERFORM GA040-TRIM-TYPE THRU GA040-EXIT
099100              MOVE SPACES TO WS-MSG-TEXT
099200              STRING "- " DELIMITED BY SIZE
099300                     WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
099400                     " starting " DELIMITED BY SIZE
099500                     WS-H-START (WS-H-IDX) DELIMITED BY SIZE
099600                     " (" DELIMITED BY SIZE
099700                     WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
099800                                    DELIMITED BY SIZE
099900                     " days)" DELIMITED BY SIZE
100000                     INTO WS-MSG-TEXT
100100              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT.
100200*
100300 CC031-EXIT.
100400     EXIT.
100500*
100600 CC040-CREDIT-BALANCE SECTION.
100700*********************************
100800*
100900     EVALUATE WS-H-TYPE (WS-CANCEL-IDX)
101000         WHEN "SICK"
101100              ADD WS-H-DAYS (WS-CANCEL-IDX)
101200                  TO WS-M-SICK-BAL (WS-MATCH-IDX)
101300              MOVE WS-M-SICK-BAL (WS-MATCH-IDX) TO WS-CUR-BAL
101400         WHEN "ANNUAL"
101500              ADD WS-H-DAYS (WS-CANCEL-IDX)
101600                  TO WS-M-ANNUAL-BAL (WS-MATCH-IDX)
101700              MOVE WS-M-ANNUAL-BAL (WS-MATCH-IDX) TO WS-CUR-BAL
101800         WHEN "MATERNITY"
101900              ADD WS-H-DAYS (WS-CANCEL-IDX)
102000                  TO WS-M-MATERNITY-BAL (WS-MATCH-IDX)
102100              MOVE WS-M-MATERNITY-BAL (WS-MATCH-IDX) TO WS-CUR-BAL
102200     END-EVALUATE.
102300     MOVE     "CANCELLED" TO WS-H-STATUS (WS-CANCEL-IDX).
102400*
102500 CC040-EXIT.
102600     EXIT.
102700*
102800 CD000-LIST-HISTORY SECTION.
102900*********************************
103000*
103100     IF       WS-MATCH-NOT-FOUND
103200              MOVE TXN-EMP-NAME TO WS-TRIM-SOURCE
103300              PERFORM GA000-TRIM-FIELD THRU GA000-EXIT
103400              MOVE SPACES TO WS-MSG-TEXT
103500              STRING "No history found for employee: " DELIMITED BY SIZE
103600                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
103700                     INTO WS-MSG-TEXT
103800              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
103900              ADD 1 TO WS-TOT-INQUIRY
104000              GO TO CD000-EXIT.
104100*
104200     MOVE     WS-M-NAME (WS-MATCH-IDX) TO WS-TRIM-SOURCE.
104300     PERFORM  GA000-TRIM-FIELD THRU GA000-EXIT.
104400*
104500     MOVE     0 TO WS-APPR-COUNT.
104600     IF       WS-HIST-COUNT > 0
104700              PERFORM CD011-COUNT-ANY-HIST THRU CD011-EXIT
104800                   VARYING WS-H-IDX FROM 1 BY 1
104900                   UNTIL WS-H-IDX > WS-HIST-COUNT.
105000*
105100     IF       WS-APPR-COUNT = 0
105200              MOVE SPACES TO WS-MSG-TEXT
105300              STRING "No leave records found for " DELIMITED BY SIZE
105400                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
105500                     INTO WS-MSG-TEXT
105600              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
105700         ELSE
105800              MOVE SPACES TO WS-MSG-TEXT
105900              STRING "Leave history for " DELIMITED BY SIZE
106000                     WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
106100                     ":" DELIMITED BY SIZE
106200                     INTO WS-MSG-TEXT
106300              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT
106400              PERFORM CD020-LIST-HIST-ENTRIES THRU CD020-EXIT
106500                   VARYING WS-H-IDX FROM 1 BY 1
106600                   UNTIL WS-H-IDX > WS-HIST-COUNT.
106700*
106800     ADD      1 TO WS-TOT-INQUIRY.
106900*
107000 CD000-EXIT.
107100     EXIT.
107200*
107300 CD011-COUNT-ANY-HIST SECTION.
107400*********************************
107500*
107600     IF       WS-H-NAME (WS-H-IDX) = WS-M-NAME (WS-MATCH-IDX)
107700              ADD 1 TO WS-APPR-COUNT.
107800*
107900 CD011-EXIT.
108000     EXIT.
108100*
108200 CD020-LIST-HIST-ENTRIES SECTION.
108300*********************************
108400* INSERTION ORDER, BOTH APPROVED AND CANCELLED RECORDS SHOWN.
108500*
108600     IF       WS-H-NAME (WS-H-IDX) = WS-M-NAME (WS-MATCH-IDX)
108700              MOVE WS-H-DAYS (WS-H-IDX) TO WS-EDIT-AMT
108800              MOVE WS-NUM-EDIT-AREA-X TO WS-LEAD-SOURCE
108900              PERFORM GA020-TRIM-LEADING THRU GA020-EXIT
109000              MOVE WS-H-TYPE (WS-H-IDX) TO WS-TYPE-SOURCE
109100              PERFORM GA040-TRIM-TYPE THRU GA040-EXIT
109200              MOVE SPACES TO WS-MSG-TEXT
109300              STRING "- " DELIMITED BY SIZE
109400                     WS-TYPE-SOURCE (1:WS-TYPE-LEN) DELIMITED BY SIZE
109500                     ": " DELIMITED BY SIZE
109600                     WS-LEAD-SOURCE (WS-LEAD-START:WS-LEAD-LEN)
109700                                    DELIMITED BY SIZE
109800                     " days from " DELIMITED BY SIZE
109900                     WS-H-START (WS-H-IDX) DELIMITED BY SIZE
110000                     " (" DELIMITED BY SIZE
110100                     WS-H-STATUS (WS-H-IDX) DELIMITED BY SIZE
110200                     ")" DELIMITED BY SIZE
110300                     INTO WS-MSG-TEXT
110400              PERFORM EA000-WRITE-MSG-LINE THRU EA000-EXIT.
110500*
110600 CD020-EXIT.
110700     EXIT.
110800*
110900 EA000-WRITE-MSG-LINE SECTION.
111000*********************************
111100* COMMON REPORT-LINE WRITER - WS-MSG-TEXT IS SET BY THE CALLER
111200* BEFORE EACH PERFORM OF THIS PARAGRAPH.
111300*
111400     MOVE     SPACES       TO LV-PRINT-LINE.
111500     MOVE     SPACE        TO PL-CARRIAGE-CTL.
111600     MOVE     WS-MSG-TEXT  TO PL-TEXT.
111700     WRITE    LV-PRINT-LINE.
111800*
111900 EA000-EXIT.
112000     EXIT.
112100*
112200 GA000-TRIM-FIELD SECTION.
112300*********************************
112400* SETS WS-TRIM-LEN TO THE LENGTH OF WS-TRIM-SOURCE WITH
112500* TRAILING SPACES REMOVED, BY SCANNING BACK FROM POSITION 20.
112600* WRITTEN LONG BEFORE THIS COMPILER HAD A TRIM FUNCTION.
112700*
112800     MOVE     20 TO WS-TRIM-IDX.
112900     PERFORM  GA010-TRIM-SCAN THRU GA010-EXIT
113000              UNTIL WS-TRIM-IDX = 0
113100                 OR WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE.
113200     MOVE     WS-TRIM-IDX TO WS-TRIM-LEN.
113300     IF       WS-TRIM-LEN = 0
113400              MOVE 1 TO WS-TRIM-LEN.
113500*
113600 GA000-EXIT.
113700     EXIT.
113800*
113900 GA010-TRIM-SCAN SECTION.
114000*********************************
114100*
114200     SUBTRACT 1 FROM WS-TRIM-IDX.
114300*
114400 GA010-EXIT.
114500     EXIT.
114600*
114700 GA020-TRIM-LEADING SECTION.
114800*********************************
114900* COMPANION TO GA000 - FINDS THE FIRST NON-SPACE IN A ZERO-
115000* SUPPRESSED NUMERIC-EDITED FIELD MOVED INTO WS-LEAD-SOURCE BY
115100* THE CALLER (ALWAYS WS-NUM-EDIT-AREA-X - SEE WS-LEAD-TRIM-AREA).
115200* CALLED BEFORE EVERY MESSAGE THAT STRINGS A DAY-COUNT OR
115300* BALANCE FROM WS-EDIT-AMT SO THE ZERO-SUPPRESSION BLANKS DO
115400* NOT END UP EMBEDDED IN THE REPORT TEXT.
115500*
115600     MOVE     1 TO WS-LEAD-START.
115700     PERFORM  GA030-LEAD-SCAN THRU GA030-EXIT
115800              UNTIL WS-LEAD-START > 6
115900                 OR WS-LEAD-SOURCE (WS-LEAD-START:1) NOT = SPACE.
116000     COMPUTE  WS-LEAD-LEN = 7 - WS-LEAD-START.
116100*
116200 GA020-EXIT.
116300     EXIT.
116400*
116500 GA030-LEAD-SCAN SECTION.
116600*********************************
116700*
116800     ADD      1 TO WS-LEAD-START.
116900*
117000 GA030-EXIT.
117100     EXIT.
117200*
117300 GA040-TRIM-TYPE SECTION.
117400*********************************
117500* COMPANION TO GA000 - SETS WS-TYPE-LEN TO THE LENGTH OF
117600* WS-TYPE-SOURCE (A COPY OF TXN-LEAVE-TYPE OR WS-H-TYPE) WITH
117700* TRAILING SPACES REMOVED, BY SCANNING BACK FROM POSITION 12.
117800* CALLED BEFORE EVERY MESSAGE THAT STRINGS A LEAVE TYPE INTO
117900* RUNNING TEXT, SO THE SPACE-PADDED TAIL OF SICK/ANNUAL/
118000* MATERNITY DOES NOT END UP EMBEDDED IN THE REPORT TEXT.
118100*
118200     MOVE     12 TO WS-TYPE-IDX.
118300     PERFORM  GA050-TYPE-SCAN THRU GA050-EXIT
118400              UNTIL WS-TYPE-IDX = 0
118500                 OR WS-TYPE-SOURCE (WS-TYPE-IDX:1) NOT = SPACE.
118600     MOVE     WS-TYPE-IDX TO WS-TYPE-LEN.
118700     IF       WS-TYPE-LEN = 0
118800              MOVE 1 TO WS-TYPE-LEN.
118900*
119000 GA040-EXIT.
119100     EXIT.
119200*
119300 GA050-TYPE-SCAN SECTION.
119400*********************************
119500*
119600     SUBTRACT 1 FROM WS-TYPE-IDX.
119700*
119800 GA050-EXIT.
119900     EXIT.
120000*
120100 ZA000-EOF-PROCESS SECTION.
120200*********************************
120300*
120400     IF       WS-MASTER-COUNT > 0
120500              PERFORM ZA010-WRITE-MASTER-RECS THRU ZA010-EXIT
120600                   VARYING WS-M-IDX FROM 1 BY 1
120700                   UNTIL WS-M-IDX > WS-MASTER-COUNT.
120800     IF       WS-HIST-COUNT > 0
120900              PERFORM ZA020-WRITE-HISTORY-RECS THRU ZA020-EXIT
121000                   VARYING WS-H-IDX FROM 1 BY 1
121100                   UNTIL WS-H-IDX > WS-HIST-COUNT.
121200     PERFORM  ZA030-WRITE-TOTALS THRU ZA030-EXIT.
121300     CLOSE    LV-EMPLOYEE-FILE
121400              LV-MASTER-OUT-FILE
121500              LV-TRANSACTION-FILE
121600              LV-HISTORY-FILE
121700              LV-RESULTS-FILE.
121800     STOP     RUN.
121900*
122000 ZA000-EXIT.
122100     EXIT.
122200*
122300 ZA010-WRITE-MASTER-RECS SECTION.
122400*********************************
122500*
122600     MOVE     SPACES TO LV-MASTER-OUT-RECORD.
122700     MOVE     WS-M-NAME (WS-M-IDX) TO MO-EMP-NAME.
122800     MOVE     WS-M-SICK-BAL (WS-M-IDX)      TO MO-EMP-SICK-BAL.
122900     MOVE     WS-M-ANNUAL-BAL (WS-M-IDX)    TO MO-EMP-ANNUAL-BAL.
123000     MOVE     WS-M-MATERNITY-BAL (WS-M-IDX) TO MO-EMP-MATERNITY-BAL.
123100     WRITE    LV-MASTER-OUT-RECORD.
123200*
123300 ZA010-EXIT.
123400     EXIT.
123500*
123600 ZA020-WRITE-HISTORY-RECS SECTION.
123700*********************************
123800*
123900     MOVE     SPACES TO LV-HISTORY-RECORD.
124000     MOVE     WS-H-NAME (WS-H-IDX)     TO HIST-EMP-NAME.
124100     MOVE     WS-H-TYPE (WS-H-IDX)     TO HIST-LEAVE-TYPE.
124200     MOVE     WS-H-DAYS (WS-H-IDX)     TO HIST-DAYS.
124300     MOVE     WS-H-START (WS-H-IDX)    TO HIST-START-DATE.
124400     MOVE     WS-H-STATUS (WS-H-IDX)   TO HIST-STATUS.
124500     MOVE     WS-H-REQ-DATE (WS-H-IDX) TO HIST-REQ-DATE.
124600     WRITE    LV-HISTORY-RECORD.
124700*
124800 ZA020-EXIT.
124900     EXIT.
125000*
125100 ZA030-WRITE-TOTALS SECTION.
125200*********************************
125300*
125400     MOVE     SPACES TO WS-MSG-TEXT.
125500     MOVE     "END-OF-RUN TOTALS" TO WS-MSG-TEXT.
125600     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
125700*
125800     MOVE     WS-TOT-READ TO WS-EDIT-COUNT.
125900     MOVE     SPACES TO WS-MSG-TEXT.
126000     STRING   "TRANSACTIONS READ........... " DELIMITED BY SIZE
126100              WS-EDIT-COUNT DELIMITED BY SIZE
126200              INTO WS-MSG-TEXT.
126300     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
126400*
126500     MOVE     WS-TOT-APPROVED TO WS-EDIT-COUNT.
126600     MOVE     SPACES TO WS-MSG-TEXT.
126700     STRING   "REQUESTS APPROVED............ " DELIMITED BY SIZE
126800              WS-EDIT-COUNT DELIMITED BY SIZE
126900              INTO WS-MSG-TEXT.
127000     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
127100*
127200     MOVE     WS-TOT-REJECTED TO WS-EDIT-COUNT.
127300     MOVE     SPACES TO WS-MSG-TEXT.
127400     STRING   "REQUESTS REJECTED............ " DELIMITED BY SIZE
127500              WS-EDIT-COUNT DELIMITED BY SIZE
127600              INTO WS-MSG-TEXT.
127700     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
127800*
127900     MOVE     WS-TOT-CANCEL-OK TO WS-EDIT-COUNT.
128000     MOVE     SPACES TO WS-MSG-TEXT.
128100     STRING   "CANCELLATIONS PROCESSED...... " DELIMITED BY SIZE
128200              WS-EDIT-COUNT DELIMITED BY SIZE
128300              INTO WS-MSG-TEXT.
128400     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
128500*
128600     MOVE     WS-TOT-CANCEL-REJ TO WS-EDIT-COUNT.
128700     MOVE     SPACES TO WS-MSG-TEXT.
128800     STRING   "CANCELLATIONS REJECTED....... " DELIMITED BY SIZE
128900              WS-EDIT-COUNT DELIMITED BY SIZE
129000              INTO WS-MSG-TEXT.
129100     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
129200*
129300     MOVE     WS-TOT-INQUIRY TO WS-EDIT-COUNT.
129400     MOVE     SPACES TO WS-MSG-TEXT.
129500     STRING   "INQUIRIES SERVED............. " DELIMITED BY SIZE
129600              WS-EDIT-COUNT DELIMITED BY SIZE
129700              INTO WS-MSG-TEXT.
129800     PERFORM  EA000-WRITE-MSG-LINE THRU EA000-EXIT.
129900*
130000 ZA030-EXIT.
130100     EXIT.
130200*
130300 ZZ900-ABEND SECTION.
130400*********************************
130500* REACHED ONLY WHEN THE EMPLOYEE MASTER COULD NOT BE LOADED.
130600* NO OUTPUT FILE HAS ANY DATA WORTH KEEPING AT THIS POINT.
130700*
130800     CLOSE    LV-EMPLOYEE-FILE
130900              LV-MASTER-OUT-FILE
131000              LV-TRANSACTION-FILE
131100              LV-HISTORY-FILE
131200              LV-RESULTS-FILE.
131300     STOP     RUN.
131400*
131500 ZZ900-EXIT.
131600     EXIT.
131700*
