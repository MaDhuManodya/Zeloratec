000100*****************************************************************
000200*                                                               *
000300*                DATE VALIDATION AND CONVERSION                 *
000400*                 FOR THE LEAVE MANAGEMENT SYSTEM                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       LV900.
001200     AUTHOR.           V B COEN.
001300     INSTALLATION.     APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.     16/05/86.
001500     DATE-COMPILED.
001600     SECURITY.         COPYRIGHT (C) 1986-2026, VINCENT B COEN.
001650*
001800*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                      LICENSE. SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.          VALIDATES AND NORMALISES A LEAVE-REQUEST
002200*                      START DATE. CALLED FROM LV000 ONLY - TAKES
002300*                      NO FILES AND ACCEPTS NO SYSTEM DATE ITSELF
002400*                      SO IT CAN BE TESTED WITH A FIXED 'TODAY'.
002500*
002600*    VERSION.          SEE WS-PROG-NAME IN WORKING-STORAGE.
002700*    CALLED MODULES.   NONE.
002800*
002900* CHANGES:
003000* 16/05/86 VBC - 1.0   CREATED - DATE VALIDATION ROUTINE FOR      LV900
003100*                      THE NEW LV000 LEAVE MANAGEMENT SYSTEM.
003200* 03/09/87 VBC -    .1 ADDED THE DD.MM.CCYY DOTTED FORM AFTER     LV900
003300*                      PERSONNEL STARTED SUBMITTING FORMS FROM
003400*                      THE EUROPEAN OFFICE.
003500* 22/01/90 RAP -    .2 FIX - 31ST OF A 30-DAY MONTH WAS BEING     LV900
003600*                      ACCEPTED. MAX-DAY TABLE HAD A TYPO.
003700* 14/11/92 VBC -    .3 'TODAY' LITERAL NOW RECOGNISED - SAVES A   LV900
003800*                      ROUND TRIP TO THE OPERATOR FOR SAME-DAY
003900*                      WALK-IN REQUESTS.
004000* 02/06/95 JMS -    .4 CASE-FOLD 'TODAY' BEFORE TESTING - DATA    LV900
004100*                      ENTRY WAS KEYING IT IN LOWER CASE.
004200* 19/10/98 VBC - 2.0   Y2K REMEDIATION. CCYY NOW CARRIED AND      LV900
004300*                      TESTED THROUGHOUT - NO MORE 2-DIGIT YEAR
004400*                      WINDOWING. RE-TESTED OVER THE 1999/2000
004500*                      ROLLOVER.
004600* 11/03/99 VBC -    .1 Y2K SIGN-OFF - NO FURTHER CENTURY ISSUES   LV900
004700*                      FOUND ON RE-AUDIT.
004800* 08/07/04 RAP -    .2 DD-MM-CCYY DASHED FORM ADDED ALONGSIDE     LV900
004900*                      THE DOTTED FORM AT REQUEST OF AUDIT.
005000* 17/02/11 VBC -    .3 MAX-DAY-PER-MONTH LOGIC MOVED TO EVALUATE -LV900
005100*                      WAS A LADDER OF IFs, HARD TO MAINTAIN.
005200* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL   LV900
005300*                      PREVIOUS NOTICES, TO MATCH THE PY SUITE.
005400* 13/11/25 VBC          CAPITALISE VARS, PARAGRAPHS ETC TO MATCH  LV900
005500*                      HOUSE STANDARD NOW USED IN THE PY SUITE.
005600*
005700*************************************************************************
005800*
005900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
006000* AND IS COPYRIGHT (C) VINCENT B COEN, 1986-2026 AND LATER.
006100*
006200* THIS PROGRAM IS FREE SOFTWARE: YOU CAN REDISTRIBUTE IT AND/OR
006300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, FOR PERSONAL USE AND
006500* FOR USE WITHIN A BUSINESS, BUT NOT FOR REPACKAGING OR RESALE.
006600*
006700* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
006800* ANY WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
006900* OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
007000* LICENSE FOR MORE DETAILS.
007100*
007200*************************************************************************
007300*
007400 ENVIRONMENT DIVISION.
007500*================================
007600*
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.        IBM-370.
007900 OBJECT-COMPUTER.        IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*    NO FILES - PURE CALLED SUB-ROUTINE.
008600*
008700 DATA DIVISION.
008800*================================
008900*
009000 FILE SECTION.
009100*
009200 WORKING-STORAGE SECTION.
009300*--------------------------------
009400*
009500 77  WS-PROG-NAME          PIC X(15)  VALUE "LV900 (2.3)".
009600*
009700 01  WS-WORK-DATE           PIC X(10).
009800*                              UPPER-CASED WORKING COPY OF THE
009900*                              CALLER'S INPUT DATE STRING.
010000*
010100 01  WS-FMT-CCYY-DASH  REDEFINES  WS-WORK-DATE.
010200*                              NO FILLER - MUST MATCH WS-WORK-DATE
010300*                              BYTE FOR BYTE, AS MUST THE THREE
010400*                              REDEFINES BELOW.
010500     03  WS-CD-CCYY         PIC X(4).
010600     03  WS-CD-SEP1         PIC X.
010700     03  WS-CD-MM           PIC X(2).
010800     03  WS-CD-SEP2         PIC X.
010900     03  WS-CD-DD           PIC X(2).
011000*
011100 01  WS-FMT-CCYY-DOT   REDEFINES  WS-WORK-DATE.
011200     03  WS-CT-CCYY         PIC X(4).
011300     03  WS-CT-SEP1         PIC X.
011400     03  WS-CT-MM           PIC X(2).
011500     03  WS-CT-SEP2         PIC X.
011600     03  WS-CT-DD           PIC X(2).
011700*
011800 01  WS-FMT-DD-DASH    REDEFINES  WS-WORK-DATE.
011900     03  WS-DD-DD           PIC X(2).
012000     03  WS-DD-SEP1         PIC X.
012100     03  WS-DD-MM           PIC X(2).
012200     03  WS-DD-SEP2         PIC X.
012300     03  WS-DD-CCYY         PIC X(4).
012400*
012500 01  WS-FMT-DD-DOT     REDEFINES  WS-WORK-DATE.
012600     03  WS-DT-DD           PIC X(2).
012700     03  WS-DT-SEP1         PIC X.
012800     03  WS-DT-MM           PIC X(2).
012900     03  WS-DT-SEP2         PIC X.
013000     03  WS-DT-CCYY         PIC X(4).
013100*
013200 01  WS-NUM-FIELDS.
013300     03  WS-YEAR            PIC 9(4).
013400     03  WS-MONTH           PIC 9(2).
013500     03  WS-DAY             PIC 9(2).
013600     03  WS-MAX-DAY         PIC 9(2)   COMP.
013700     03  WS-DIVIDE-QUOT     PIC 9(4)   COMP.
013800     03  WS-LEAP-R4         PIC 9      COMP.
013900     03  WS-LEAP-R100       PIC 9(2)   COMP.
014000     03  WS-LEAP-R400       PIC 9(3)   COMP.
014100     03  WS-LEAP-SW         PIC X.
014200         88  WS-LEAP-YEAR       VALUE "Y".
014300         88  WS-NOT-LEAP-YEAR   VALUE "N".
014400     03  FILLER             PIC X(05).
014500*
014600 01  WS-OUT-DATE.
014700     03  WS-OUT-CCYY        PIC 9(4).
014800     03  FILLER             PIC X      VALUE "-".
014900     03  WS-OUT-MM          PIC 99.
015000     03  FILLER             PIC X      VALUE "-".
015100     03  WS-OUT-DD          PIC 99.
015200*
015300 LINKAGE SECTION.
015400*--------------------------------
015500*
015600     COPY "WSLVDAT.CPY".
015700*
015800 PROCEDURE DIVISION USING LV-DATE-PARMS.
015900*========================================
016000*
016100 AA000-MAIN SECTION.
016200*********************************
016300*
016400     MOVE     SPACES        TO LVD-DATE-OUT.
016500     MOVE     "N"           TO LVD-DATE-VALID.
016600     MOVE     LVD-DATE-IN   TO WS-WORK-DATE.
016700     INSPECT  WS-WORK-DATE CONVERTING
016800              "abcdefghijklmnopqrstuvwxyz" TO
016900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017000*
017100     PERFORM  BA000-TRY-TODAY THRU BA000-EXIT.
017200     IF       LVD-VALID-DATE
017300              GO TO AA000-EXIT.
017400*
017500     PERFORM  BA010-TRY-CCYY-DASH THRU BA010-EXIT.
017600     IF       LVD-VALID-DATE
017700              GO TO AA000-EXIT.
017800*
017900     PERFORM  BA020-TRY-CCYY-DOT THRU BA020-EXIT.
018000     IF       LVD-VALID-DATE
018100              GO TO AA000-EXIT.
018200*
018300     PERFORM  BA030-TRY-DD-DASH THRU BA030-EXIT.
018400     IF       LVD-VALID-DATE
018500              GO TO AA000-EXIT.
018600*
018700     PERFORM  BA040-TRY-DD-DOT THRU BA040-EXIT.
018800*
018900 AA000-EXIT.
019000     EXIT     PROGRAM.
019100*
019200 BA000-TRY-TODAY SECTION.
019300*********************************
019400* INPUT 'TODAY' (CASE FOLDED ABOVE) - VALID, NORMALISED VALUE
019500* IS THE RUN'S PROCESSING DATE SUPPLIED BY THE CALLER.
019600*
019700     IF       WS-WORK-DATE (1:5) = "TODAY" AND
019800              WS-WORK-DATE (6:5) = SPACES
019900              MOVE LVD-TODAY-DATE TO LVD-DATE-OUT
020000              MOVE "Y"            TO LVD-DATE-VALID.
020100*
020200 BA000-EXIT.
020300     EXIT.
020400*
020500 BA010-TRY-CCYY-DASH SECTION.
020600*********************************
020700* FORMAT 1 OF 4 - CCYY-MM-DD.
020800*
020900     IF       WS-CD-SEP1 = "-" AND WS-CD-SEP2 = "-"  AND
021000              WS-CD-CCYY NUMERIC AND WS-CD-MM NUMERIC AND
021100              WS-CD-DD   NUMERIC
021200              MOVE WS-CD-CCYY TO WS-YEAR
021300              MOVE WS-CD-MM   TO WS-MONTH
021400              MOVE WS-CD-DD   TO WS-DAY
021500              PERFORM CA000-VALIDATE-YMD THRU CA000-EXIT.
021600*
021700 BA010-EXIT.
021800     EXIT.
021900*
022000 BA020-TRY-CCYY-DOT SECTION.
022100*********************************
022200* FORMAT 2 OF 4 - CCYY.MM.DD.
022300*
022400     IF       WS-CT-SEP1 = "." AND WS-CT-SEP2 = "."  AND
022500              WS-CT-CCYY NUMERIC AND WS-CT-MM NUMERIC AND
022600              WS-CT-DD   NUMERIC
022700              MOVE WS-CT-CCYY TO WS-YEAR
022800              MOVE WS-CT-MM   TO WS-MONTH
022900              MOVE WS-CT-DD   TO WS-DAY
023000              PERFORM CA000-VALIDATE-YMD THRU CA000-EXIT.
023100*
023200 BA020-EXIT.
023300     EXIT.
023400*
023500 BA030-TRY-DD-DASH SECTION.
023600*********************************
023700* FORMAT 3 OF 4 - DD-MM-CCYY.
023800*
023900     IF       WS-DD-SEP1 = "-" AND WS-DD-SEP2 = "-"  AND
024000              WS-DD-CCYY NUMERIC AND WS-DD-MM NUMERIC AND
024100              WS-DD-DD   NUMERIC
024200              MOVE WS-DD-CCYY TO WS-YEAR
024300              MOVE WS-DD-MM   TO WS-MONTH
024400              MOVE WS-DD-DD   TO WS-DAY
024500              PERFORM CA000-VALIDATE-YMD THRU CA000-EXIT.
024600*
024700 BA030-EXIT.
024800     EXIT.
024900*
025000 BA040-TRY-DD-DOT SECTION.
025100*********************************
025200* FORMAT 4 OF 4 - DD.MM.CCYY.
025300*
025400     IF       WS-DT-SEP1 = "." AND WS-DT-SEP2 = "."  AND
025500              WS-DT-CCYY NUMERIC AND WS-DT-MM NUMERIC AND
025600              WS-DT-DD   NUMERIC
025700              MOVE WS-DT-CCYY TO WS-YEAR
025800              MOVE WS-DT-MM   TO WS-MONTH
025900              MOVE WS-DT-DD   TO WS-DAY
026000              PERFORM CA000-VALIDATE-YMD THRU CA000-EXIT.
026100*
026200 BA040-EXIT.
026300     EXIT.
026400*
026500 CA000-VALIDATE-YMD SECTION.
026600*********************************
026700* COMMON RANGE CHECK AND OUTPUT BUILD ONCE A FORMAT HAS BEEN
026800* MATCHED AND ITS YEAR/MONTH/DAY GROUPS EXTRACTED.
026900*
027000     IF       WS-MONTH < 1 OR WS-MONTH > 12
027100              GO TO CA000-EXIT.
027200*
027300     EVALUATE WS-MONTH
027400         WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12
027500              MOVE 31 TO WS-MAX-DAY
027600         WHEN 4  WHEN 6  WHEN 9  WHEN 11
027700              MOVE 30 TO WS-MAX-DAY
027800         WHEN 2
027900              PERFORM DA000-CHECK-LEAP THRU DA000-EXIT
028000              IF       WS-LEAP-YEAR
028100                       MOVE 29 TO WS-MAX-DAY
028200              ELSE
028300                       MOVE 28 TO WS-MAX-DAY
028400              END-IF
028500     END-EVALUATE.
028600*
028700     IF       WS-DAY < 1 OR WS-DAY > WS-MAX-DAY
028800              GO TO CA000-EXIT.
028900*
029000     MOVE     WS-YEAR  TO WS-OUT-CCYY.
029100     MOVE     WS-MONTH TO WS-OUT-MM.
029200     MOVE     WS-DAY   TO WS-OUT-DD.
029300     MOVE     WS-OUT-DATE TO LVD-DATE-OUT.
029400     MOVE     "Y"      TO LVD-DATE-VALID.
029500*
029600 CA000-EXIT.
029700     EXIT.
029800*
029900 DA000-CHECK-LEAP SECTION.
030000*********************************
030100* LEAP YEAR TEST - DIVISIBLE BY 4, EXCEPT CENTURIES NOT ALSO
030200* DIVISIBLE BY 400. NO INTRINSIC FUNCTIONS USED - HOUSE POLICY
030300* FOR THIS MODULE PREDATES THEIR ADOPTION IN THE PY SUITE.
030400*
030500     DIVIDE   WS-YEAR BY 4   GIVING WS-DIVIDE-QUOT
030600                              REMAINDER WS-LEAP-R4.
030700     IF       WS-LEAP-R4 NOT = 0
030800              SET WS-NOT-LEAP-YEAR TO TRUE
030900              GO TO DA000-EXIT.
031000*
031100     DIVIDE   WS-YEAR BY 100 GIVING WS-DIVIDE-QUOT
031200                              REMAINDER WS-LEAP-R100.
031300     IF       WS-LEAP-R100 NOT = 0
031400              SET WS-LEAP-YEAR TO TRUE
031500              GO TO DA000-EXIT.
031600*
031700     DIVIDE   WS-YEAR BY 400 GIVING WS-DIVIDE-QUOT
031800                              REMAINDER WS-LEAP-R400.
031900     IF       WS-LEAP-R400 = 0
032000              SET WS-LEAP-YEAR TO TRUE
032100     ELSE
032200              SET WS-NOT-LEAP-YEAR TO TRUE
032300     END-IF.
032400*
032500 DA000-EXIT.
032600     EXIT.
032700*
