000100*****************************************************************
000200*                                                               *
000300*              LEAVE PERIOD OVERLAP CHECK ROUTINE                *
000400*                 FOR THE LEAVE MANAGEMENT SYSTEM                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       LV910.
001200     AUTHOR.           V B COEN.
001300     INSTALLATION.     APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.     16/05/86.
001500     DATE-COMPILED.
001600     SECURITY.         COPYRIGHT (C) 1986-2026, VINCENT B COEN.
001650*
001800*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                      LICENSE. SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.          TESTS A PROPOSED LEAVE PERIOD AGAINST THE
002200*                      EMPLOYEE'S EXISTING APPROVED HISTORY FOR A
002300*                      DATE CLASH. CALLED FROM LV000 WITH THE
002400*                      EMPLOYEE'S HISTORY ENTRIES ALREADY LOADED
002500*                      INTO THE LINKAGE TABLE - THIS ROUTINE DOES
002600*                      NO FILE I/O OF ITS OWN.
002700*
002800*    VERSION.          SEE WS-PROG-NAME IN WORKING-STORAGE.
002900*    CALLED MODULES.   NONE.
003000*
003100* CHANGES:
003200* 16/05/86 VBC - 1.0   CREATED - USES THE SAME JULIAN DAY NUMBER  LV910
003300*                      ARITHMETIC AS THE PAYROLL SUITE'S HOLIDAY
003400*                      DUE-BACK CALCULATIONS SO THAT LONG PERIODS
003500*                      SPANNING A YEAR-END ARE COMPARED CORRECTLY.
003600* 30/08/89 RAP -    .1 CANCELLED ENTRIES NO LONGER CONSIDERED -   LV910
003700*                      ONLY 'APPROVED' HISTORY BLOCKS A NEW PERIOD.
003800* 11/02/97 VBC -    .2 HIST TABLE ENLARGED FROM 25 TO 50 ENTRIES  LV910
003900*                      (SEE WSLVOVL) - LONG-SERVICE STAFF WERE
004000*                      OVERFLOWING IT DURING THE YEAR-END RUN.
004100* 19/10/98 VBC - 2.0   Y2K REMEDIATION - JULIAN CONVERSION NOW    LV910
004200*                      CARRIES A FULL 4-DIGIT YEAR THROUGHOUT,
004300*                      RE-TESTED OVER THE 1999/2000 ROLLOVER.
004400* 14/05/02 JMS -    .1 ADDED THE UPSI-0 TRACE SWITCH SO OPERATIONSLV910
004500*                      COULD GET A JDN DUMP WITHOUT A RECOMPILE
004600*                      WHEN CHASING THE BISSETT QUERY.
004700* 05/09/15 VBC -    .2 SCAN NOW STOPS AS SOON AS AN OVERLAP IS    LV910
004800*                      FOUND RATHER THAN RUNNING THE FULL TABLE -
004900*                      NO FUNCTIONAL CHANGE, JUST CHEAPER ON THE
005000*                      BIG DEPARTMENTS.
005100* 13/11/25 VBC          CAPITALISE VARS, PARAGRAPHS ETC TO MATCH  LV910
005200*                      HOUSE STANDARD NOW USED IN THE PY SUITE.
005300*
005400*************************************************************************
005500*
005600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
005700* AND IS COPYRIGHT (C) VINCENT B COEN, 1986-2026 AND LATER.
005800*
005900* THIS PROGRAM IS FREE SOFTWARE: YOU CAN REDISTRIBUTE IT AND/OR
006000* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006100* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, FOR PERSONAL USE AND
006200* FOR USE WITHIN A BUSINESS, BUT NOT FOR REPACKAGING OR RESALE.
006300*
006400* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
006500* ANY WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
006600* OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
006700* LICENSE FOR MORE DETAILS.
006800*
006900*************************************************************************
007000*
007100 ENVIRONMENT DIVISION.
007200*================================
007300*
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.        IBM-370.
007600 OBJECT-COMPUTER.        IBM-370.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 ON  STATUS IS LV-DEBUG-ON
008000            OFF STATUS IS LV-DEBUG-OFF.
008100*
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*    NO FILES - PURE CALLED SUB-ROUTINE.
008500*
008600 DATA DIVISION.
008700*================================
008800*
008900 FILE SECTION.
009000*
009100 WORKING-STORAGE SECTION.
009200*--------------------------------
009300*
009400 77  WS-PROG-NAME          PIC X(15)  VALUE "LV910 (2.2)".
009500*
009600* --- DATE TO JULIAN DAY NUMBER WORK AREA -----------------------
009700*
009800 01  WS-CONV-DATE           PIC X(10).
009900*                              SET BY THE CALLER OF EA000 BEFORE
010000*                              EACH CALL - CCYY-MM-DD ONLY, THE
010100*                              HISTORY AND NEW-PERIOD DATES HAVE
010200*                              ALREADY BEEN THROUGH LV900.
010300*
010400 01  WS-CONV-BREAKOUT  REDEFINES  WS-CONV-DATE.
010500     03  WS-CONV-CCYY       PIC 9(4).
010600     03  FILLER             PIC X.
010700     03  WS-CONV-MM         PIC 9(2).
010800     03  FILLER             PIC X.
010900     03  WS-CONV-DD         PIC 9(2).
011000*
011100 01  WS-JDN-FORMULA-AREA.
011200     03  WS-JW-YEAR         PIC S9(5)   COMP.
011300     03  WS-JW-MONTH        PIC S9(5)   COMP.
011400     03  WS-JW-DAY          PIC S9(5)   COMP.
011500     03  WS-JW-M14          PIC S9(5)   COMP.
011600     03  WS-JW-A            PIC S9(5)   COMP.
011700     03  WS-JW-B1           PIC S9(9)   COMP.
011800     03  WS-JW-B2           PIC S9(9)   COMP.
011900     03  WS-JW-TERM1        PIC S9(9)   COMP.
012000     03  WS-JW-C1           PIC S9(5)   COMP.
012100     03  WS-JW-C2           PIC S9(9)   COMP.
012200     03  WS-JW-TERM2        PIC S9(9)   COMP.
012300     03  WS-JW-D1           PIC S9(9)   COMP.
012400     03  WS-JW-D2           PIC S9(9)   COMP.
012500     03  WS-JW-TERM3        PIC S9(9)   COMP.
012600     03  WS-JW-RESULT       PIC S9(9)   COMP.
012700     03  FILLER             PIC X(05).
012800*
012900* --- PERIOD END-POINT WORK AREA ---------------------------------
013000*
013100 01  WS-JDN-PAIR.
013200     03  WS-NEW-START-JDN   PIC S9(9)   COMP.
013300     03  WS-NEW-END-JDN     PIC S9(9)   COMP.
013400     03  WS-HIST-START-JDN  PIC S9(9)   COMP.
013500     03  WS-HIST-END-JDN    PIC S9(9)   COMP.
013600     03  FILLER             PIC X(05).
013700*
013800* --- DAYS FIGURE SPLIT FOR THE TRACE LINE ------------------------
013900*
014000 01  WS-DAYS-EDIT-AREA.
014100     03  WS-DAYS-WORK       PIC 9(3)V99.
014200*                              NO FILLER - REDEFINED BELOW, MUST
014300*                              STAY AT 5 BYTES.
014400*
014500 01  WS-DAYS-EDIT-R   REDEFINES  WS-DAYS-EDIT-AREA.
014600     03  WS-DAYS-INT        PIC 9(3).
014700     03  WS-DAYS-DEC        PIC 99.
014800*
014900* --- OPERATOR TRACE LINE, WRITTEN ONLY WHEN UPSI-0 IS ON ---------
015000*
015100 01  WS-TRACE-LINE.
015200     03  FILLER             PIC X(11)  VALUE "LV910 JDN: ".
015300     03  WS-TR-NEW-START    PIC -(9).
015400     03  FILLER             PIC X(3)   VALUE " - ".
015500     03  WS-TR-NEW-END      PIC -(9).
015600     03  FILLER             PIC X(11)  VALUE "  VS HIST: ".
015700     03  WS-TR-HIST-START   PIC -(9).
015800     03  FILLER             PIC X(3)   VALUE " - ".
015900     03  WS-TR-HIST-END     PIC -(9).
016000*
016100 01  WS-TRACE-LINE-R  REDEFINES  WS-TRACE-LINE.
016200     03  FILLER             PIC X(60).
016300*
016400 LINKAGE SECTION.
016500*--------------------------------
016600*
016700     COPY "WSLVOVL.CPY".
016800*
016900 PROCEDURE DIVISION USING LV-OVERLAP-PARMS.
017000*============================================
017100*
017200 AA000-MAIN SECTION.
017300*********************************
017400*
017500     SET      LVO-NO-OVERLAP TO TRUE.
017600     MOVE     LVO-NEW-START  TO WS-CONV-DATE.
017700     PERFORM  EA000-DATE-TO-JDN THRU EA000-EXIT.
017800     MOVE     WS-JW-RESULT   TO WS-NEW-START-JDN.
017900     COMPUTE  WS-NEW-END-JDN = WS-NEW-START-JDN +
018000                                LVO-NEW-DAYS - 1.
018100*
018200     IF       LVO-HIST-COUNT > 0
018300              PERFORM BA000-SCAN-HISTORY THRU BA000-EXIT
018400                   VARYING LVO-IDX FROM 1 BY 1
018500                   UNTIL LVO-IDX > LVO-HIST-COUNT
018600                      OR LVO-OVERLAP-FOUND.
018700*
018800 AA000-EXIT.
018900     EXIT     PROGRAM.
019000*
019100 BA000-SCAN-HISTORY SECTION.
019200*********************************
019300* TESTS ONE HISTORY ENTRY. TWO CLOSED INTERVALS [S1,E1] AND
019400* [S2,E2] OVERLAP UNLESS ONE ENDS BEFORE THE OTHER BEGINS.
019500*
019600     IF       LVO-H-STATUS (LVO-IDX) NOT = "APPROVED"
019700              GO TO BA000-EXIT.
019800*
019900     MOVE     LVO-H-START (LVO-IDX) TO WS-CONV-DATE.
020000     PERFORM  EA000-DATE-TO-JDN THRU EA000-EXIT.
020100     MOVE     WS-JW-RESULT   TO WS-HIST-START-JDN.
020200     COMPUTE  WS-HIST-END-JDN = WS-HIST-START-JDN +
020300                                 LVO-H-DAYS (LVO-IDX) - 1.
020400*
020500     IF       LV-DEBUG-ON
020600              PERFORM DA000-WRITE-TRACE THRU DA000-EXIT.
020700*
020800     IF       WS-NEW-START-JDN NOT > WS-HIST-END-JDN  AND
020900              WS-HIST-START-JDN NOT > WS-NEW-END-JDN
021000              SET LVO-OVERLAP-FOUND TO TRUE.
021100*
021200 BA000-EXIT.
021300     EXIT.
021400*
021500 DA000-WRITE-TRACE SECTION.
021600*********************************
021700* OPERATOR AID - NOT PART OF THE BUSINESS LOGIC. SWITCHED ON BY
021800* UPSI-0 IN THE JCL WHEN CHASING A DATE QUERY FROM PERSONNEL.
021900*
022000     MOVE     SPACES         TO WS-TRACE-LINE-R.
022100     MOVE     "LV910 JDN: "  TO WS-TRACE-LINE (1:11).
022200     MOVE     WS-NEW-START-JDN  TO WS-TR-NEW-START.
022300     MOVE     WS-NEW-END-JDN    TO WS-TR-NEW-END.
022400     MOVE     WS-HIST-START-JDN TO WS-TR-HIST-START.
022500     MOVE     WS-HIST-END-JDN   TO WS-TR-HIST-END.
022600     MOVE     LVO-H-DAYS (LVO-IDX) TO WS-DAYS-WORK.
022700     DISPLAY  WS-TRACE-LINE UPON CONSOLE.
022800*
022900 DA000-EXIT.
023000     EXIT.
023100*
023200 EA000-DATE-TO-JDN SECTION.
023300*********************************
023400* FLIEGEL & VAN FLANDERN INTEGER JULIAN DAY NUMBER FORMULA.
023500* EACH STEP IS A SEPARATE COMPUTE SO THE TRUNCATION OF EVERY
023600* INTEGER DIVIDE HAPPENS AT THAT STEP, NOT SOMEWHERE INSIDE A
023700* LONG EXPRESSION WHERE THE COMPILER'S INTERMEDIATE PRECISION
023800* CANNOT BE RELIED ON. INPUT IS WS-CONV-DATE, SET BY THE CALLER.
023900*
024000     MOVE     WS-CONV-CCYY   TO WS-JW-YEAR.
024100     MOVE     WS-CONV-MM     TO WS-JW-MONTH.
024200     MOVE     WS-CONV-DD     TO WS-JW-DAY.
024300*
024400     COMPUTE  WS-JW-M14  = WS-JW-MONTH - 14.
024500     COMPUTE  WS-JW-A    = WS-JW-M14 / 12.
024600     COMPUTE  WS-JW-B1   = WS-JW-YEAR + 4800 + WS-JW-A.
024700     COMPUTE  WS-JW-B2   = 1461 * WS-JW-B1.
024800     COMPUTE  WS-JW-TERM1 = WS-JW-B2 / 4.
024900     COMPUTE  WS-JW-C1   = WS-JW-MONTH - 2 - (WS-JW-A * 12).
025000     COMPUTE  WS-JW-C2   = 367 * WS-JW-C1.
025100     COMPUTE  WS-JW-TERM2 = WS-JW-C2 / 12.
025200     COMPUTE  WS-JW-D1   = WS-JW-YEAR + 4900 + WS-JW-A.
025300     COMPUTE  WS-JW-D2   = WS-JW-D1 / 100.
025400     COMPUTE  WS-JW-TERM3 = (3 * WS-JW-D2) / 4.
025500     COMPUTE  WS-JW-RESULT = WS-JW-DAY - 32075 + WS-JW-TERM1
025600                            + WS-JW-TERM2 - WS-JW-TERM3.
025700*
025800 EA000-EXIT.
025900     EXIT.
026000*
